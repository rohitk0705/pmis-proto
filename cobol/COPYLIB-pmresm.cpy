000100******************************************************************
000200*    PMRESM -- RESUME PROFILE RECORD (RESUME FLOW)                *
000300*    WRITTEN BY CBL-PMRESEXT, READ BY CBL-PMRESJOB.               *
000400*    05/14/22 EAA  BUILT FOR PMINTERN SCHEME MATCHING BATCH.      *
000500******************************************************************
000600    05  RP-RES-NAME                         PIC X(30).
000700    05  RP-RES-SKILLS OCCURS 10 TIMES        PIC X(20).
000800    05  RP-RES-LOCATION                     PIC X(20).
000900    05  RP-RES-ANNUAL-INCOME                PIC 9(08).
001000    05  FILLER                              PIC X(10).

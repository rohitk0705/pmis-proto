000100******************************************************************
000200*    PMSKLD -- SKILL SYNONYM DICTIONARY TABLE (LITERAL)          *
000300*    LOADED BY REDEFINES -- NO FILE I-O NEEDED TO BUILD IT.      *
000400*    24 NORMALIZED SKILLS, 46 SPELLING / ABBREVIATION VARIANTS.  *
000500*    USED BY CBL-PMRESEXT TO SCORE A FREE-TEXT RESUME AGAINST    *
000600*    THE SAME SKILL VOCABULARY THE MATCHER USES ON CD-CAND-      *
000700*    SKILLS AND IN-INT-REQ-SKILLS.                               *
000800*    05/14/22 EAA  BUILT FOR PMINTERN SCHEME MATCHING BATCH.     *
000900*    06/02/22 EAA  ADDED REST-API AND GIT VARIANTS PER RQ-1140.  *
001000******************************************************************
001100    01  WS-SKILL-DICT-DATA.
001200        05  FILLER PIC X(54) VALUE 'C++                 C++                             03'.
001300        05  FILLER PIC X(54) VALUE 'C++                 CPP                             03'.
001400        05  FILLER PIC X(54) VALUE 'C                   C LANGUAGE                      10'.
001500        05  FILLER PIC X(54) VALUE 'PYTHON              PYTHON                          06'.
001600        05  FILLER PIC X(54) VALUE 'PYTHON              PY                              02'.
001700        05  FILLER PIC X(54) VALUE 'JAVASCRIPT          JAVASCRIPT                      10'.
001800        05  FILLER PIC X(54) VALUE 'JAVASCRIPT          JS                              02'.
001900        05  FILLER PIC X(54) VALUE 'HTML                HTML                            04'.
002000        05  FILLER PIC X(54) VALUE 'CSS                 CSS                             03'.
002100        05  FILLER PIC X(54) VALUE 'REACT               REACT                           05'.
002200        05  FILLER PIC X(54) VALUE 'REACT               REACTJS                         07'.
002300        05  FILLER PIC X(54) VALUE 'REACT               REACT.JS                        08'.
002400        05  FILLER PIC X(54) VALUE 'NODE.JS             NODE.JS                         07'.
002500        05  FILLER PIC X(54) VALUE 'NODE.JS             NODE                            04'.
002600        05  FILLER PIC X(54) VALUE 'NODE.JS             NODEJS                          06'.
002700        05  FILLER PIC X(54) VALUE 'MONGODB             MONGODB                         07'.
002800        05  FILLER PIC X(54) VALUE 'MONGODB             MONGO                           05'.
002900        05  FILLER PIC X(54) VALUE 'MACHINE LEARNING    MACHINE LEARNING                16'.
003000        05  FILLER PIC X(54) VALUE 'MACHINE LEARNING    ML                              02'.
003100        05  FILLER PIC X(54) VALUE 'NLP                 NLP                             03'.
003200        05  FILLER PIC X(54) VALUE 'NLP                 NATURAL LANGUAGE PROCESSING     27'.
003300        05  FILLER PIC X(54) VALUE 'SCIKIT-LEARN        SCIKIT-LEARN                    12'.
003400        05  FILLER PIC X(54) VALUE 'SCIKIT-LEARN        SKLEARN                         07'.
003500        05  FILLER PIC X(54) VALUE 'SQL                 SQL                             03'.
003600        05  FILLER PIC X(54) VALUE 'SQL                 STRUCTURED QUERY LANGUAGE       25'.
003700        05  FILLER PIC X(54) VALUE 'AUTOCAD             AUTOCAD                         07'.
003800        05  FILLER PIC X(54) VALUE 'AUTOCAD             AUTO CAD                        08'.
003900        05  FILLER PIC X(54) VALUE 'GIT                 GIT                             03'.
004000        05  FILLER PIC X(54) VALUE 'GIT                 GITHUB                          06'.
004100        05  FILLER PIC X(54) VALUE 'GIT                 GITLAB                          06'.
004200        05  FILLER PIC X(54) VALUE 'DJANGO              DJANGO                          06'.
004300        05  FILLER PIC X(54) VALUE 'FLASK               FLASK                           05'.
004400        05  FILLER PIC X(54) VALUE 'REST API            REST API                        08'.
004500        05  FILLER PIC X(54) VALUE 'REST API            RESTFUL API                     11'.
004600        05  FILLER PIC X(54) VALUE 'REST API            API                             03'.
004700        05  FILLER PIC X(54) VALUE 'JAVA                JAVA                            04'.
004800        05  FILLER PIC X(54) VALUE 'MATLAB              MATLAB                          06'.
004900        05  FILLER PIC X(54) VALUE 'EXCEL               EXCEL                           05'.
005000        05  FILLER PIC X(54) VALUE 'EXCEL               MS EXCEL                        08'.
005100        05  FILLER PIC X(54) VALUE 'PANDAS              PANDAS                          06'.
005200        05  FILLER PIC X(54) VALUE 'NUMPY               NUMPY                           05'.
005300        05  FILLER PIC X(54) VALUE 'ARDUINO             ARDUINO                         07'.
005400        05  FILLER PIC X(54) VALUE 'IOT                 IOT                             03'.
005500        05  FILLER PIC X(54) VALUE 'IOT                 INTERNET OF THINGS              18'.
005600        05  FILLER PIC X(54) VALUE 'AWS                 AWS                             03'.
005700        05  FILLER PIC X(54) VALUE 'AWS                 AMAZON WEB SERVICES             19'.
005800    01  WS-SKILL-DICT-TABLE REDEFINES WS-SKILL-DICT-DATA.
005900        05  SKD-ENTRY OCCURS 46 TIMES.
006000            10  SKD-NORMALIZED              PIC X(20).
006100            10  SKD-VARIANT                 PIC X(32).
006200            10  SKD-VARIANT-LEN             PIC 9(02).

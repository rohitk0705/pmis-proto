000100*===============================================================*
000200* PROGRAM NAME:    PMRESEXT
000300* ORIGINAL AUTHOR: T. OKONKWO
000400*
000500* MAINTENANCE LOG
000600* DATE      AUTHOR         REQ NO    MAINTENANCE REQUIREMENT
000700* --------- -------------  --------  -----------------------
000800* 02/14/96 T. OKONKWO      RQ-0430   ORIGINAL CODING - SCANS
000900*                                    FREE-TEXT RESUMES FOR
001000*                                    SKILL KEYWORDS.
001100* 07/09/97 T. OKONKWO      RQ-0455   ADDED WHOLE-WORD BOUNDARY
001200*                                    CHECK SO "JS" NO LONGER
001300*                                    HITS INSIDE "JSON".
001400* 12/09/98 D. ARCEO        RQ-0502   YEAR 2000 REVIEW - NO
001500*                                    DATE FIELDS ON THIS
001600*                                    PROGRAM, NO CHANGE MADE.
001700* 03/22/01 M. FELDSTEIN    RQ-0560   DEDUP SO A SKILL FOUND BY
001800*                                    TWO VARIANTS ONLY LOADS
001900*                                    ONCE INTO THE PROFILE.
002000* 05/14/22 E. ACKERMAN     RQ-1140   BUILT FOR PMINTERN
002100*                                    SCHEME MATCHING BATCH.
002200*===============================================================*
002300 IDENTIFICATION DIVISION.
002400 PROGRAM-ID.  PMRESEXT.
002500 AUTHOR. T. OKONKWO.
002600 INSTALLATION. STATE INTERNSHIP SCHEME DATA CENTER.
002700 DATE-WRITTEN. 02/14/1996.
002800 DATE-COMPILED.
002900 SECURITY. NON-CONFIDENTIAL.
003000*===============================================================*
003100 ENVIRONMENT DIVISION.
003200*---------------------------------------------------------------*
003300 CONFIGURATION SECTION.
003400*---------------------------------------------------------------*
003500 SOURCE-COMPUTER. IBM-3081.
003600 OBJECT-COMPUTER. IBM-3081.
003700 SPECIAL-NAMES.
003800     C01 IS TOP-OF-FORM.
003900*---------------------------------------------------------------*
004000 INPUT-OUTPUT SECTION.
004100*---------------------------------------------------------------*
004200 FILE-CONTROL.
004300     SELECT RESUME-FILE ASSIGN TO RESUMEIN
004400       ORGANIZATION IS LINE SEQUENTIAL
004500       FILE STATUS  IS RESUME-FILE-STATUS.
004600*
004700     SELECT RESUME-PROFILE-FILE ASSIGN TO RESPROF
004800       ORGANIZATION IS SEQUENTIAL
004900       FILE STATUS  IS RESPROF-FILE-STATUS.
005000*===============================================================*
005100 DATA DIVISION.
005200*---------------------------------------------------------------*
005300 FILE SECTION.
005400*---------------------------------------------------------------*
005500 FD  RESUME-FILE
005600     RECORDING MODE IS F.
005700 01  RESUME-LINE-RECORD.
005800     05  RESUME-LINE-TEXT                PIC X(78).
005900     05  FILLER                          PIC X(02).
006000 01  RESUME-CONTROL-LINE REDEFINES RESUME-LINE-RECORD.
006100     05  RCL-LOCATION                    PIC X(20).
006200     05  RCL-ANNUAL-INCOME               PIC 9(08).
006300     05  FILLER                          PIC X(52).
006400*---------------------------------------------------------------*
006500 FD  RESUME-PROFILE-FILE
006600     RECORDING MODE IS F.
006700 01  RESUME-PROFILE-RECORD.
006800     COPY PMRESM.
006900*===============================================================*
007000 WORKING-STORAGE SECTION.
007100*---------------------------------------------------------------*
007200 01  WS-FILE-STATUSES.
007300     05  RESUME-FILE-STATUS              PIC X(02).
007400         88  RESUME-FILE-OK                       VALUE '00'.
007500         88  RESUME-FILE-EOF                       VALUE '10'.
007600     05  RESPROF-FILE-STATUS             PIC X(02).
007700         88  RESPROF-FILE-OK                       VALUE '00'.
007800     05  FILLER                          PIC X(04).
007900*---------------------------------------------------------------*
008000 01  WS-SWITCHES.
008100     05  WS-RESUME-EOF-SW                PIC X(01) VALUE 'N'.
008200         88  WS-RESUME-EOF                        VALUE 'Y'.
008300     05  WS-NAME-CAPTURED-SW             PIC X(01) VALUE 'N'.
008400         88  WS-NAME-CAPTURED                     VALUE 'Y'.
008500     05  WS-FIRST-LINE-SW                PIC X(01) VALUE 'Y'.
008600         88  WS-FIRST-LINE                        VALUE 'Y'.
008700     05  WS-VARIANT-FOUND-SW             PIC X(01) VALUE 'N'.
008800         88  WS-VARIANT-FOUND                     VALUE 'Y'.
008900     05  WS-BOUNDARY-OK-SW               PIC X(01) VALUE 'N'.
009000         88  WS-BOUNDARY-OK                        VALUE 'Y'.
009100     05  WS-ALREADY-HAVE-SW              PIC X(01) VALUE 'N'.
009200         88  WS-ALREADY-HAVE                       VALUE 'Y'.
009300     05  WS-BUBBLE-SW                    PIC X(02) VALUE 'NO'.
009400         88  WS-BUBBLE-CHANGED                    VALUE 'SI'.
009500         88  WS-BUBBLE-DONE                       VALUE 'NO'.
009600     05  FILLER                          PIC X(04).
009700*---------------------------------------------------------------*
009800 01  WS-COUNTERS-CONTROL.
009900     05  WS-DICT-IDX                     PIC S9(03) COMP VALUE 0.
010000     05  WS-SKILL-COUNT                  PIC S9(03) COMP VALUE 0.
010100     05  WS-SKILL-IDX                    PIC S9(03) COMP VALUE 0.
010200     05  WS-OFFSET                       PIC S9(03) COMP VALUE 0.
010300     05  WS-MAX-OFFSET                   PIC S9(03) COMP VALUE 0.
010400     05  WS-LINE-LEN                     PIC S9(03) COMP VALUE 0.
010500     05  WS-VARIANT-LEN                  PIC S9(03) COMP VALUE 0.
010600     05  WS-CHAR-POS                     PIC S9(03) COMP VALUE 0.
010700     05  FILLER                          PIC X(04).
010800*---------------------------------------------------------------*
010900 01  WS-WORK-FIELDS.
011000     05  WS-CURR-LINE                    PIC X(78).
011100     05  WS-TEST-SUBSTR                  PIC X(32).
011200     05  WS-TEST-CHAR                    PIC X(01).
011300         88  WS-CHAR-IS-ALPHA               VALUE 'A' THRU 'Z'.
011400         88  WS-CHAR-IS-DIGIT               VALUE '0' THRU '9'.
011500         88  WS-CHAR-IS-USCORE                    VALUE '_'.
011600     05  FILLER                          PIC X(04).
011700*---------------------------------------------------------------*
011800 01  WS-STRIP-FIELDS.
011900     05  WS-STRIP-SOURCE                 PIC X(78).
012000     05  WS-STRIP-LEN                    PIC S9(03) COMP VALUE 0.
012100     05  FILLER                          PIC X(04).
012200 01  WS-STRIP-FIELDS-ALT REDEFINES WS-STRIP-FIELDS.
012300     05  WS-STRIP-CHARS OCCURS 78 TIMES  PIC X(01).
012400     05  FILLER                          PIC X(04).
012500*---------------------------------------------------------------*
012600     COPY PMSKLD.
012700*---------------------------------------------------------------*
012800 01  WS-FOUND-SKILLS-TABLE.
012900     05  WS-FOUND-SKILL OCCURS 10 TIMES  PIC X(20).
013000     05  FILLER                          PIC X(04).
013100 01  WS-FOUND-SKILLS-FLAT REDEFINES WS-FOUND-SKILLS-TABLE.
013200     05  FILLER                          PIC X(204).
013300*---------------------------------------------------------------*
013400 01  WS-AUX-SWAP-FIELD.
013500     05  WS-AUX-SKILL                    PIC X(20).
013600     05  FILLER                          PIC X(04).
013700*===============================================================*
013800 PROCEDURE DIVISION.
013900*---------------------------------------------------------------*
014000 0000-MAIN-PARAGRAPH.
014100*---------------------------------------------------------------*
014200     PERFORM 1000-OPEN-FILES.
014300     PERFORM 2000-READ-CONTROL-LINE.
014400     PERFORM 2500-SCAN-RESUME-LINES THRU 2500-EXIT
014500         UNTIL WS-RESUME-EOF.
014600     PERFORM 3000-SORT-SKILLS THRU 3000-EXIT.
014700     PERFORM 4000-BUILD-PROFILE-RECORD.
014800     PERFORM 9000-CLOSE-FILES.
014900     GOBACK.
015000*---------------------------------------------------------------*
015100 1000-OPEN-FILES.
015200*---------------------------------------------------------------*
015300     OPEN INPUT  RESUME-FILE.
015400     OPEN OUTPUT RESUME-PROFILE-FILE.
015500     MOVE SPACES TO WS-FOUND-SKILLS-FLAT.
015600*---------------------------------------------------------------*
015700 2000-READ-CONTROL-LINE.
015800*---------------------------------------------------------------*
015900     READ RESUME-FILE
016000         AT END
016100             SET WS-RESUME-EOF TO TRUE
016200         NOT AT END
016300             MOVE RCL-LOCATION TO RP-RES-LOCATION
016400             MOVE RCL-ANNUAL-INCOME TO RP-RES-ANNUAL-INCOME
016500     END-READ.
016600*---------------------------------------------------------------*
016700 2500-SCAN-RESUME-LINES.
016800*---------------------------------------------------------------*
016900     READ RESUME-FILE
017000         AT END
017100             SET WS-RESUME-EOF TO TRUE
017200         NOT AT END
017300             MOVE RESUME-LINE-TEXT TO WS-CURR-LINE
017400             IF WS-CURR-LINE NOT = SPACES
017500                 IF NOT WS-NAME-CAPTURED
017600                     MOVE WS-CURR-LINE (1:30) TO RP-RES-NAME
017700                     SET WS-NAME-CAPTURED TO TRUE
017800                 END-IF
017900                 PERFORM 2600-SCAN-LINE-FOR-SKILLS THRU 2600-EXIT
018000             END-IF
018100     END-READ.
018200 2500-EXIT.
018300     EXIT.
018400*---------------------------------------------------------------*
018500 2600-SCAN-LINE-FOR-SKILLS.
018600*---------------------------------------------------------------*
018700     MOVE WS-CURR-LINE TO WS-STRIP-SOURCE.
018800     PERFORM 9600-COMPUTE-FIELD-LENGTH THRU 9600-EXIT.
018900     MOVE WS-STRIP-LEN TO WS-LINE-LEN.
019000     PERFORM 2650-CHECK-ONE-DICT-ENTRY THRU 2650-EXIT
019100         VARYING WS-DICT-IDX FROM 1 BY 1
019200         UNTIL WS-DICT-IDX > 46.
019300 2600-EXIT.
019400     EXIT.
019500*---------------------------------------------------------------*
019600 2650-CHECK-ONE-DICT-ENTRY.
019700*---------------------------------------------------------------*
019800     IF WS-LINE-LEN > 0
019900         MOVE SKD-VARIANT-LEN (WS-DICT-IDX) TO WS-VARIANT-LEN
020000         IF WS-VARIANT-LEN > 0 AND WS-VARIANT-LEN <= WS-LINE-LEN
020100             MOVE SKD-VARIANT (WS-DICT-IDX) (1:WS-VARIANT-LEN)
020200                 TO WS-TEST-SUBSTR (1:WS-VARIANT-LEN)
020300             SET WS-VARIANT-FOUND TO FALSE
020400             COMPUTE WS-MAX-OFFSET =
020500                 WS-LINE-LEN - WS-VARIANT-LEN + 1
020600             PERFORM 2660-TRY-ONE-OFFSET THRU 2660-EXIT
020700                 VARYING WS-OFFSET FROM 1 BY 1
020800                 UNTIL WS-OFFSET > WS-MAX-OFFSET
020900                     OR WS-VARIANT-FOUND
021000             IF WS-VARIANT-FOUND
021100                 PERFORM 2700-RECORD-SKILL THRU 2700-EXIT
021200             END-IF
021300         END-IF
021400     END-IF.
021500 2650-EXIT.
021600     EXIT.
021700*---------------------------------------------------------------*
021800 2660-TRY-ONE-OFFSET.
021900*---------------------------------------------------------------*
022000     IF WS-CURR-LINE (WS-OFFSET:WS-VARIANT-LEN)
022100             = WS-TEST-SUBSTR (1:WS-VARIANT-LEN)
022200         PERFORM 2670-CHECK-BOUNDARY THRU 2670-EXIT
022300         IF WS-BOUNDARY-OK
022400             SET WS-VARIANT-FOUND TO TRUE
022500         END-IF
022600     END-IF.
022700 2660-EXIT.
022800     EXIT.
022900*---------------------------------------------------------------*
023000 2670-CHECK-BOUNDARY.
023100*---------------------------------------------------------------*
023200     SET WS-BOUNDARY-OK TO TRUE.
023300     IF WS-OFFSET > 1
023400         MOVE WS-CURR-LINE (WS-OFFSET - 1:1) TO WS-TEST-CHAR
023500         IF WS-CHAR-IS-ALPHA OR WS-CHAR-IS-DIGIT
023600                 OR WS-CHAR-IS-USCORE
023700             SET WS-BOUNDARY-OK TO FALSE
023800         END-IF
023900     END-IF.
024000     COMPUTE WS-CHAR-POS = WS-OFFSET + WS-VARIANT-LEN.
024100     IF WS-BOUNDARY-OK AND WS-CHAR-POS <= WS-LINE-LEN
024200         MOVE WS-CURR-LINE (WS-CHAR-POS:1) TO WS-TEST-CHAR
024300         IF WS-CHAR-IS-ALPHA OR WS-CHAR-IS-DIGIT
024400                 OR WS-CHAR-IS-USCORE
024500             SET WS-BOUNDARY-OK TO FALSE
024600         END-IF
024700     END-IF.
024800 2670-EXIT.
024900     EXIT.
025000*---------------------------------------------------------------*
025100 2700-RECORD-SKILL.
025200*---------------------------------------------------------------*
025300     SET WS-ALREADY-HAVE TO FALSE.
025400     IF WS-SKILL-COUNT > 0
025500         PERFORM 2710-CHECK-ONE-FOUND-SKILL THRU 2710-EXIT
025600             VARYING WS-SKILL-IDX FROM 1 BY 1
025700             UNTIL WS-SKILL-IDX > WS-SKILL-COUNT
025800     END-IF.
025900     IF NOT WS-ALREADY-HAVE AND WS-SKILL-COUNT < 10
026000         ADD 1 TO WS-SKILL-COUNT
026100         MOVE SKD-NORMALIZED (WS-DICT-IDX)
026200             TO WS-FOUND-SKILL (WS-SKILL-COUNT)
026300     END-IF.
026400 2700-EXIT.
026500     EXIT.
026600*---------------------------------------------------------------*
026700 2710-CHECK-ONE-FOUND-SKILL.
026800*---------------------------------------------------------------*
026900     IF WS-FOUND-SKILL (WS-SKILL-IDX)
027000             = SKD-NORMALIZED (WS-DICT-IDX)
027100         SET WS-ALREADY-HAVE TO TRUE
027200     END-IF.
027300 2710-EXIT.
027400     EXIT.
027500*---------------------------------------------------------------*
027600 3000-SORT-SKILLS.
027700*---------------------------------------------------------------*
027800     IF WS-SKILL-COUNT > 1
027900         SET WS-BUBBLE-CHANGED TO TRUE
028000         PERFORM 3100-BUBBLE-ONE-PASS THRU 3100-EXIT
028100             UNTIL WS-BUBBLE-DONE
028200     END-IF.
028300 3000-EXIT.
028400     EXIT.
028500*---------------------------------------------------------------*
028600 3100-BUBBLE-ONE-PASS.
028700*---------------------------------------------------------------*
028800     SET WS-BUBBLE-DONE TO TRUE.
028900     PERFORM 3110-COMPARE-AND-SWAP THRU 3110-EXIT
029000         VARYING WS-SKILL-IDX FROM 1 BY 1
029100         UNTIL WS-SKILL-IDX > WS-SKILL-COUNT - 1.
029200 3100-EXIT.
029300     EXIT.
029400*---------------------------------------------------------------*
029500 3110-COMPARE-AND-SWAP.
029600*---------------------------------------------------------------*
029700     IF WS-FOUND-SKILL (WS-SKILL-IDX)
029800         > WS-FOUND-SKILL (WS-SKILL-IDX + 1)
029900         MOVE WS-FOUND-SKILL (WS-SKILL-IDX) TO WS-AUX-SKILL
030000         MOVE WS-FOUND-SKILL (WS-SKILL-IDX + 1)
030100             TO WS-FOUND-SKILL (WS-SKILL-IDX)
030200         MOVE WS-AUX-SKILL TO WS-FOUND-SKILL (WS-SKILL-IDX + 1)
030300         SET WS-BUBBLE-CHANGED TO TRUE
030400     END-IF.
030500 3110-EXIT.
030600     EXIT.
030700*---------------------------------------------------------------*
030800 4000-BUILD-PROFILE-RECORD.
030900*---------------------------------------------------------------*
031000     PERFORM 4100-MOVE-ONE-SKILL THRU 4100-EXIT
031100         VARYING WS-SKILL-IDX FROM 1 BY 1
031200         UNTIL WS-SKILL-IDX > 10.
031300     WRITE RESUME-PROFILE-RECORD.
031400*---------------------------------------------------------------*
031500 4100-MOVE-ONE-SKILL.
031600*---------------------------------------------------------------*
031700     IF WS-SKILL-IDX <= WS-SKILL-COUNT
031800         MOVE WS-FOUND-SKILL (WS-SKILL-IDX)
031900             TO RP-RES-SKILLS (WS-SKILL-IDX)
032000     ELSE
032100         MOVE SPACES TO RP-RES-SKILLS (WS-SKILL-IDX)
032200     END-IF.
032300 4100-EXIT.
032400     EXIT.
032500*---------------------------------------------------------------*
032600 9000-CLOSE-FILES.
032700*---------------------------------------------------------------*
032800     CLOSE RESUME-FILE
032900           RESUME-PROFILE-FILE.
033000*---------------------------------------------------------------*
033100 9600-COMPUTE-FIELD-LENGTH.
033200*---------------------------------------------------------------*
033300     MOVE 78 TO WS-STRIP-LEN.
033400     PERFORM 9610-STRIP-ONE-TRAILING-SPACE THRU 9610-EXIT
033500         UNTIL WS-STRIP-LEN = 0
033600             OR WS-STRIP-CHARS (WS-STRIP-LEN) NOT = SPACE.
033700 9600-EXIT.
033800     EXIT.
033900*---------------------------------------------------------------*
034000 9610-STRIP-ONE-TRAILING-SPACE.
034100*---------------------------------------------------------------*
034200     SUBTRACT 1 FROM WS-STRIP-LEN.
034300 9610-EXIT.
034400     EXIT.

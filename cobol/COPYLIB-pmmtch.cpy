000100******************************************************************
000200*    PMMTCH -- MATCH RECORD (CANDIDATE X INTERNSHIP PAIR)         *
000300*    SHARED BY THE FD LEVEL AND THE IN-MEMORY MATCH TABLE ENTRY   *
000400*    IN CBL-PMRULMAT AND CBL-PMMATRPT.                            *
000500*    05/14/22 EAA  BUILT FOR PMINTERN SCHEME MATCHING BATCH.      *
000600******************************************************************
000700    05  MT-MAT-CAND-ID                      PIC X(06).
000800    05  MT-MAT-INT-ID                       PIC X(06).
000900    05  MT-MAT-SKILL-SCORE                  PIC 9V999.
001000    05  MT-MAT-LOC-SCORE                    PIC 9V999.
001100    05  MT-MAT-SECTOR-SCORE                 PIC 9V999.
001200    05  MT-MAT-ELIG-SCORE                   PIC 9V999.
001300    05  MT-MAT-AA-BOOST                     PIC 9V999.
001400    05  MT-MAT-TOTAL-SCORE                  PIC 9V999.
001500    05  FILLER                              PIC X(10).

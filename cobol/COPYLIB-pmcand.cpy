000100******************************************************************
000200*    PMCAND -- CANDIDATE DETAIL RECORD                            *
000300*    SHARED BY THE FD LEVEL (CBL-PMRULMAT) AND THE IN-MEMORY      *
000400*    CANDIDATE TABLE ENTRY (CBL-PMRULMAT, CBL-PMMATRPT).          *
000500*    05/14/22 EAA  BUILT FOR PMINTERN SCHEME MATCHING BATCH.      *
000600******************************************************************
000700    05  CD-CAND-ID                          PIC X(06).
000800    05  CD-CAND-NAME                        PIC X(30).
000900    05  CD-CAND-SKILLS OCCURS 6 TIMES        PIC X(20).
001000    05  CD-CAND-QUALS  OCCURS 3 TIMES        PIC X(30).
001100    05  CD-CAND-LOCATION                     PIC X(20).
001200    05  CD-CAND-PREF-LOC OCCURS 4 TIMES      PIC X(20).
001300    05  CD-CAND-SECTORS  OCCURS 3 TIMES      PIC X(13).
001400    05  CD-CAND-SOC-CAT                      PIC X(08).
001500    05  CD-CAND-DIST-TYPE                    PIC X(12).
001600        88  CD-DIST-RURAL                    VALUE 'RURAL'.
001700        88  CD-DIST-ASPIRATIONAL              VALUE 'ASPIRATIONAL'.
001800        88  CD-DIST-URBAN                    VALUE 'URBAN'.
001900    05  CD-CAND-PAST-INT-CNT                 PIC 9(02).
002000    05  CD-CAND-CGPA                         PIC 9V99.
002100    05  CD-CAND-EXP-MONTHS                   PIC 9(03).
002200    05  CD-CAND-ANNUAL-INCOME                PIC 9(08).
002300    05  FILLER                               PIC X(19).

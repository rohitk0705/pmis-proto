000100******************************************************************
000200*    PMJOBS -- RESUME-FLOW JOB SCORE RECORD (WORKING STORAGE      *
000300*    AND SORT-FILE ENTRY ONLY -- NOT AN FD).  CBL-PMRESJOB.       *
000400*    05/14/22 EAA  BUILT FOR PMINTERN SCHEME MATCHING BATCH.      *
000500******************************************************************
000600    05  JS-JOB-ID                           PIC X(06).
000700    05  JS-SKILL-SIM                        PIC 9V999.
000800    05  JS-LOC-SCORE                        PIC 9V999.
000900    05  JS-ACCOM-FLAG                       PIC 9(01).
001000    05  JS-FINAL-SCORE                      PIC 9V999.
001100    05  FILLER                              PIC X(10).

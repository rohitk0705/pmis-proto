000100*===============================================================*
000200* PROGRAM NAME:    PMRULMAT
000300* ORIGINAL AUTHOR: R. HALVERSEN
000400*
000500* MAINTENANCE LOG
000600* DATE      AUTHOR         REQ NO    MAINTENANCE REQUIREMENT
000700* --------- -------------  --------  -----------------------
000800* 03/11/87 R. HALVERSEN    RQ-0001   ORIGINAL CODING - CAND
000900*                                    TO INTERN RULE-BASED
001000*                                    MATCHER FOR PM SCHEME.
001100* 09/02/87 R. HALVERSEN    RQ-0044   ADDED RURAL RESERVATION
001200*                                    QUOTA SELECTION LOGIC.
001300* 05/19/88 T. OKONKWO      RQ-0119   ADDED AFFIRM ACTION
001400*                                    BOOST SCORING PARA.
001500* 02/07/90 T. OKONKWO      RQ-0203   INTERN TABLE LOAD NOW
001600*                                    SKIPS FILLED SLOTS.
001700* 11/23/91 M. FELDSTEIN    RQ-0288   REPLACED HOME-GROWN
001800*                                    SORT WITH SORT VERB,
001900*                                    INPUT/OUTPUT PROCS.
002000* 06/14/93 M. FELDSTEIN    RQ-0355   ELIGIBILITY SCORE NOW
002100*                                    MULTIPLIES, NOT ADDS.
002200* 08/30/95 S. PATEL        RQ-0412   ADDED CONTROL TOTALS
002300*                                    FILE HAND-OFF TO RPT.
002400* 04/02/97 S. PATEL        RQ-0470   MATCH RECORD WIDENED,
002500*                                    SECTOR SCORE ADDED.
002600* 12/09/98 S. PATEL        RQ-0501   YEAR 2000 REVIEW - ALL
002700*                                    DATES 2-DIGIT/WINDOWED,
002800*                                    NO CENTURY BREAK HERE.
002900* 07/21/99 D. ARCEO        RQ-0533   FIXED SKILL SCORE
003000*                                    DIVIDE BY ZERO WHEN
003100*                                    NO REQ SKILLS ON FILE.
003200* 03/15/02 D. ARCEO        RQ-0610   RURAL QUOTA SELECT NOW
003300*                                    HANDLES ZERO-AVAIL
003400*                                    INTERNS W/O ABEND.
003500* 10/04/06 J WEATHERSPOON  RQ-0740   RETUNED FOR 500-ROW
003600*                                    TABLES, WAS 200.
003700* 05/14/22 E. ACKERMAN     RQ-1140   BUILT FOR PMINTERN
003800*                                    SCHEME MATCHING BATCH.
003900*===============================================================*
004000 IDENTIFICATION DIVISION.
004100 PROGRAM-ID.  PMRULMAT.
004200 AUTHOR. R. HALVERSEN.
004300 INSTALLATION. STATE INTERNSHIP SCHEME DATA CENTER.
004400 DATE-WRITTEN. 03/11/1987.
004500 DATE-COMPILED.
004600 SECURITY. NON-CONFIDENTIAL.
004700*===============================================================*
004800 ENVIRONMENT DIVISION.
004900*---------------------------------------------------------------*
005000 CONFIGURATION SECTION.
005100*---------------------------------------------------------------*
005200 SOURCE-COMPUTER. IBM-3081.
005300 OBJECT-COMPUTER. IBM-3081.
005400 SPECIAL-NAMES.
005500     C01 IS TOP-OF-FORM.
005600*---------------------------------------------------------------*
005700 INPUT-OUTPUT SECTION.
005800*---------------------------------------------------------------*
005900 FILE-CONTROL.
006000     SELECT CANDIDATE-FILE ASSIGN TO CANDIN
006100       ORGANIZATION IS SEQUENTIAL
006200       FILE STATUS  IS CANDIDATE-FILE-STATUS.
006300*
006400     SELECT INTERNSHIP-FILE ASSIGN TO INTNIN
006500       ORGANIZATION IS SEQUENTIAL
006600       FILE STATUS  IS INTERNSHIP-FILE-STATUS.
006700*
006800     SELECT MATCH-FILE ASSIGN TO MATCHOUT
006900       ORGANIZATION IS SEQUENTIAL
007000       FILE STATUS  IS MATCH-FILE-STATUS.
007100*
007200     SELECT CONTROL-TOTALS-FILE ASSIGN TO CTOTOUT
007300       ORGANIZATION IS SEQUENTIAL
007400       FILE STATUS  IS CONTROL-FILE-STATUS.
007500*
007600     SELECT SORT-WORK-FILE ASSIGN TO SORTWK1.
007700*===============================================================*
007800 DATA DIVISION.
007900*---------------------------------------------------------------*
008000 FILE SECTION.
008100*---------------------------------------------------------------*
008200 FD  CANDIDATE-FILE
008300     RECORDING MODE IS F.
008400 01  CANDIDATE-RECORD.
008500     COPY PMCAND.
008600*---------------------------------------------------------------*
008700 FD  INTERNSHIP-FILE
008800     RECORDING MODE IS F.
008900 01  INTERNSHIP-RECORD.
009000     COPY PMINTN.
009100*---------------------------------------------------------------*
009200 FD  MATCH-FILE
009300     RECORDING MODE IS F.
009400 01  MATCH-RECORD.
009500     COPY PMMTCH.
009600*---------------------------------------------------------------*
009700 FD  CONTROL-TOTALS-FILE
009800     RECORDING MODE IS F.
009900 01  CONTROL-TOTALS-RECORD.
010000     COPY PMRCTL.
010100*---------------------------------------------------------------*
010200 SD  SORT-WORK-FILE.
010300 01  SORT-WORK-RECORD.
010400     05  SW-CAND-ID                      PIC X(06).
010500     05  SW-INT-ID                       PIC X(06).
010600     05  SW-SKILL-SCORE                  PIC 9V999.
010700     05  SW-LOC-SCORE                    PIC 9V999.
010800     05  SW-SECTOR-SCORE                 PIC 9V999.
010900     05  SW-ELIG-SCORE                   PIC 9V999.
011000     05  SW-AA-BOOST                     PIC 9V999.
011100     05  SW-TOTAL-SCORE                  PIC 9V999.
011200     05  SW-DIST-TYPE                    PIC X(12).
011300     05  FILLER                          PIC X(08).
011400*===============================================================*
011500 WORKING-STORAGE SECTION.
011600*---------------------------------------------------------------*
011700 01  WS-FILE-STATUSES.
011800     05  CANDIDATE-FILE-STATUS           PIC X(02).
011900         88  CANDIDATE-FILE-OK                    VALUE '00'.
012000         88  CANDIDATE-FILE-EOF                   VALUE '10'.
012100     05  INTERNSHIP-FILE-STATUS          PIC X(02).
012200         88  INTERNSHIP-FILE-OK                   VALUE '00'.
012300         88  INTERNSHIP-FILE-EOF                  VALUE '10'.
012400     05  MATCH-FILE-STATUS               PIC X(02).
012500         88  MATCH-FILE-OK                        VALUE '00'.
012600     05  CONTROL-FILE-STATUS             PIC X(02).
012700         88  CONTROL-FILE-OK                      VALUE '00'.
012800     05  FILLER                           PIC X(04).
012900*---------------------------------------------------------------*
013000 01  WS-SWITCHES.
013100     05  WS-CAND-EOF-SW                  PIC X(01) VALUE 'N'.
013200         88  WS-CAND-EOF                          VALUE 'Y'.
013300     05  WS-INTN-EOF-SW                  PIC X(01) VALUE 'N'.
013400         88  WS-INTN-EOF                          VALUE 'Y'.
013500     05  WS-LOC-DECIDED-SW               PIC X(01) VALUE 'N'.
013600         88  WS-LOC-DECIDED                       VALUE 'Y'.
013700     05  WS-SKILL-FOUND-SW               PIC X(01) VALUE 'N'.
013800         88  WS-SKILL-FOUND                       VALUE 'Y'.
013900     05  WS-SUBSTR-FOUND-SW              PIC X(01) VALUE 'N'.
014000         88  WS-SUBSTR-FOUND                      VALUE 'Y'.
014100     05  WS-SOCCAT-FOUND-SW              PIC X(01) VALUE 'N'.
014200         88  WS-SOCCAT-FOUND                      VALUE 'Y'.
014300     05  WS-SECTOR-FOUND-SW              PIC X(01) VALUE 'N'.
014400         88  WS-SECTOR-FOUND                      VALUE 'Y'.
014500     05  WS-MT-BUILD-EOF-SW              PIC X(01) VALUE 'N'.
014600         88  WS-MT-BUILD-EOF                      VALUE 'Y'.
014700     05  FILLER                           PIC X(04).
014800*---------------------------------------------------------------*
014900 01  WS-COUNTERS-CONTROL.
015000     05  WS-CAND-COUNT                   PIC S9(03) COMP VALUE 0.
015100     05  WS-INTN-COUNT                   PIC S9(03) COMP VALUE 0.
015200     05  WS-INTN-SKIPPED                 PIC S9(05) COMP VALUE 0.
015300     05  WS-MATCH-COUNT                  PIC S9(05) COMP VALUE 0.
015400     05  WS-PAIRS-EVALUATED              PIC S9(07) COMP VALUE 0.
015500     05  WS-PAIRS-ABOVE-THRESH           PIC S9(07) COMP VALUE 0.
015600     05  WS-MATCHES-WRITTEN              PIC S9(05) COMP VALUE 0.
015700     05  WS-CAND-IDX                     PIC S9(03) COMP VALUE 0.
015800     05  WS-INTN-IDX                     PIC S9(03) COMP VALUE 0.
015900     05  WS-MATCH-IDX                    PIC S9(05) COMP VALUE 0.
016000     05  WS-SKILL-IDX                    PIC S9(02) COMP VALUE 0.
016100     05  WS-CSKILL-IDX                   PIC S9(02) COMP VALUE 0.
016200     05  WS-PREFLOC-IDX                  PIC S9(02) COMP VALUE 0.
016300     05  WS-CSECTOR-IDX                  PIC S9(02) COMP VALUE 0.
016400     05  WS-SOCCAT-IDX                   PIC S9(02) COMP VALUE 0.
016500     05  WS-COMP-IDX                     PIC S9(02) COMP VALUE 0.
016600     05  WS-REQ-SKILL-COUNT              PIC S9(02) COMP VALUE 0.
016700     05  WS-REQ-SKILL-MATCHED            PIC S9(02) COMP VALUE 0.
016800     05  WS-LEN-WORK                     PIC S9(02) COMP VALUE 0.
016900     05  WS-NEEDLE-LEN                   PIC S9(02) COMP VALUE 0.
017000     05  WS-HAYSTACK-LEN                 PIC S9(02) COMP VALUE 0.
017100     05  WS-MAX-OFFSET                   PIC S9(02) COMP VALUE 0.
017200     05  WS-OFFSET                       PIC S9(02) COMP VALUE 0.
017300     05  WS-AVAILABLE                    PIC S9(03) COMP VALUE 0.
017400     05  WS-RURAL-POSITIONS              PIC S9(03) COMP VALUE 0.
017500     05  WS-RURAL-TAGGED                 PIC S9(03) COMP VALUE 0.
017600     05  WS-SELECTED-COUNT               PIC S9(03) COMP VALUE 0.
017700     05  FILLER                           PIC X(04).
017800*---------------------------------------------------------------*
017900 01  WS-SUBSTRING-WORK-FIELDS.
018000     05  WS-LENFLD                       PIC X(20).
018100     05  WS-NEEDLE                       PIC X(20).
018200     05  WS-HAYSTACK                     PIC X(20).
018300     05  WS-CURR-TEXT                    PIC X(20).
018400     05  FILLER                          PIC X(04).
018500*---------------------------------------------------------------*
018600 01  WS-SCORE-FIELDS.
018700     05  WS-SKILL-SCORE                  PIC 9V999.
018800     05  WS-LOC-SCORE                    PIC 9V999.
018900     05  WS-SECTOR-SCORE                 PIC 9V999.
019000     05  WS-ELIG-SCORE                   PIC 9V999.
019100     05  WS-AA-BOOST                     PIC 9V999.
019200     05  FILLER                          PIC X(04).
019300 01  WS-SCORE-FIELDS-ALT REDEFINES WS-SCORE-FIELDS.
019400     05  WS-SCORE-COMPONENT OCCURS 5 TIMES
019500                                         PIC 9V999.
019600     05  FILLER                          PIC X(04).
019700*---------------------------------------------------------------*
019800 01  WS-TOTAL-SCORE-FIELDS.
019900     05  WS-TOTAL-SCORE                  PIC 9V999.
020000     05  WS-TOTAL-ACCUM                  PIC 9V999.
020100     05  WS-COMPONENT-PRODUCT            PIC 9V999.
020200     05  FILLER                          PIC X(04).
020300*---------------------------------------------------------------*
020400 01  WS-WEIGHT-TABLE-DATA.
020500     05  FILLER                         PIC 9V999 VALUE 0.300.
020600     05  FILLER                         PIC 9V999 VALUE 0.200.
020700     05  FILLER                         PIC 9V999 VALUE 0.200.
020800     05  FILLER                         PIC 9V999 VALUE 0.200.
020900     05  FILLER                         PIC 9V999 VALUE 0.100.
021000 01  WS-WEIGHT-TABLE REDEFINES WS-WEIGHT-TABLE-DATA.
021100     05  WS-WEIGHT OCCURS 5 TIMES        PIC 9V999.
021200*---------------------------------------------------------------*
021300 01  WS-RUN-DATE-FIELDS.
021400     05  WS-RUN-DATE                     PIC 9(06).
021500     05  FILLER                          PIC X(04).
021600 01  WS-RUN-DATE-ALT REDEFINES WS-RUN-DATE-FIELDS.
021700     05  WS-RUN-YEAR                     PIC 9(02).
021800     05  WS-RUN-MONTH                    PIC 9(02).
021900     05  WS-RUN-DAY                      PIC 9(02).
022000     05  FILLER                          PIC X(04).
022100*---------------------------------------------------------------*
022200 01  CANDIDATE-TABLE.
022300     02  CT-ENTRY OCCURS 1 TO 500 TIMES
022400             DEPENDING ON WS-CAND-COUNT.
022500         COPY PMCAND.
022600*---------------------------------------------------------------*
022700 01  INTERNSHIP-TABLE.
022800     02  IT-ENTRY OCCURS 1 TO 500 TIMES
022900             DEPENDING ON WS-INTN-COUNT.
023000         COPY PMINTN.
023100*---------------------------------------------------------------*
023200 01  MATCH-TABLE.
023300     02  MT-ENTRY OCCURS 1 TO 4000 TIMES
023400             DEPENDING ON WS-MATCH-COUNT.
023500         COPY PMMTCH.
023600         05  WS-MT-DIST-TYPE              PIC X(12).
023700         05  WS-MT-SELECTED-SW            PIC X(01) VALUE SPACE.
023800             88  WS-MT-IS-SELECTED                 VALUES 'A' 'S'.
023900*===============================================================*
024000 PROCEDURE DIVISION.
024100*---------------------------------------------------------------*
024200 0000-MAIN-PARAGRAPH.
024300*---------------------------------------------------------------*
024400     ACCEPT WS-RUN-DATE-FIELDS FROM DATE.
024500     DISPLAY 'PMRULMAT - RULE ENGINE MATCHER - RUN DATE '
024600         WS-RUN-MONTH '/' WS-RUN-DAY '/' WS-RUN-YEAR.
024700     PERFORM 1000-OPEN-FILES.
024800     PERFORM 2000-LOAD-CANDIDATE-TABLE THRU 2000-EXIT.
024900     PERFORM 2200-LOAD-INTERNSHIP-TABLE THRU 2200-EXIT.
025000     SORT SORT-WORK-FILE
025100         ON DESCENDING KEY SW-TOTAL-SCORE
025200         INPUT PROCEDURE IS 3000-SCORE-ALL-PAIRS
025300             THRU 3900-SCORE-ALL-PAIRS-EXIT
025400         OUTPUT PROCEDURE IS 3950-BUILD-MATCH-TABLE
025500             THRU 3990-BUILD-MATCH-TABLE-EXIT.
025600     PERFORM 4000-SELECT-FINAL-MATCHES THRU 4000-EXIT.
025700     PERFORM 6000-WRITE-MATCH-FILE THRU 6000-EXIT.
025800     PERFORM 7000-WRITE-CONTROL-TOTALS.
025900     PERFORM 9000-CLOSE-FILES.
026000     GOBACK.
026100*---------------------------------------------------------------*
026200 1000-OPEN-FILES.
026300*---------------------------------------------------------------*
026400     OPEN INPUT  CANDIDATE-FILE
026500                 INTERNSHIP-FILE.
026600     OPEN OUTPUT MATCH-FILE
026700                 CONTROL-TOTALS-FILE.
026800     IF NOT CANDIDATE-FILE-OK
026900         DISPLAY 'PMRULMAT - CANDIDATE FILE OPEN ERROR, STATUS '
027000             CANDIDATE-FILE-STATUS
027100     END-IF.
027200     IF NOT INTERNSHIP-FILE-OK
027300         DISPLAY 'PMRULMAT - INTERNSHIP FILE OPEN ERROR, STATUS '
027400             INTERNSHIP-FILE-STATUS
027500     END-IF.
027600*---------------------------------------------------------------*
027700 2000-LOAD-CANDIDATE-TABLE.
027800*---------------------------------------------------------------*
027900     PERFORM 2100-READ-CANDIDATE-RECORD THRU 2100-EXIT
028000         UNTIL WS-CAND-EOF.
028100 2000-EXIT.
028200     EXIT.
028300*---------------------------------------------------------------*
028400 2100-READ-CANDIDATE-RECORD.
028500*---------------------------------------------------------------*
028600     READ CANDIDATE-FILE
028700         AT END
028800             SET WS-CAND-EOF TO TRUE
028900         NOT AT END
029000             ADD 1 TO WS-CAND-COUNT
029100             MOVE CANDIDATE-RECORD TO CT-ENTRY (WS-CAND-COUNT)
029200     END-READ.
029300 2100-EXIT.
029400     EXIT.
029500*---------------------------------------------------------------*
029600 2200-LOAD-INTERNSHIP-TABLE.
029700*---------------------------------------------------------------*
029800     PERFORM 2210-READ-INTERNSHIP-RECORD THRU 2210-EXIT
029900         UNTIL WS-INTN-EOF.
030000 2200-EXIT.
030100     EXIT.
030200*---------------------------------------------------------------*
030300 2210-READ-INTERNSHIP-RECORD.
030400*---------------------------------------------------------------*
030500     READ INTERNSHIP-FILE
030600         AT END
030700             SET WS-INTN-EOF TO TRUE
030800         NOT AT END
030900             IF IN-INT-FILLED OF INTERNSHIP-RECORD NOT LESS THAN
031000                IN-INT-CAPACITY OF INTERNSHIP-RECORD
031100                 ADD 1 TO WS-INTN-SKIPPED
031200             ELSE
031300                 ADD 1 TO WS-INTN-COUNT
031400                 MOVE INTERNSHIP-RECORD
031500                     TO IT-ENTRY (WS-INTN-COUNT)
031600             END-IF
031700     END-READ.
031800 2210-EXIT.
031900     EXIT.
032000*---------------------------------------------------------------*
032100 3000-SCORE-ALL-PAIRS.
032200*---------------------------------------------------------------*
032300     PERFORM 3050-SCORE-ONE-CANDIDATE THRU 3050-EXIT
032400         VARYING WS-CAND-IDX FROM 1 BY 1
032500         UNTIL WS-CAND-IDX > WS-CAND-COUNT.
032600 3900-SCORE-ALL-PAIRS-EXIT.
032700     EXIT.
032800*---------------------------------------------------------------*
032900 3050-SCORE-ONE-CANDIDATE.
033000*---------------------------------------------------------------*
033100     PERFORM 3060-SCORE-ONE-PAIR THRU 3060-EXIT
033200         VARYING WS-INTN-IDX FROM 1 BY 1
033300         UNTIL WS-INTN-IDX > WS-INTN-COUNT.
033400 3050-EXIT.
033500     EXIT.
033600*---------------------------------------------------------------*
033700 3060-SCORE-ONE-PAIR.
033800*---------------------------------------------------------------*
033900     ADD 1 TO WS-PAIRS-EVALUATED.
034000     PERFORM 3100-SCORE-SKILL-MATCH THRU 3100-EXIT.
034100     PERFORM 3200-SCORE-LOCATION THRU 3200-EXIT.
034200     PERFORM 3300-SCORE-SECTOR THRU 3300-EXIT.
034300     PERFORM 3350-SCORE-ELIGIBILITY THRU 3350-EXIT.
034400     PERFORM 3380-SCORE-AA-BOOST THRU 3380-EXIT.
034500     PERFORM 3400-COMPUTE-TOTAL-SCORE THRU 3400-EXIT.
034600     IF WS-TOTAL-SCORE > 0.300
034700         ADD 1 TO WS-PAIRS-ABOVE-THRESH
034800         MOVE CD-CAND-ID OF CT-ENTRY (WS-CAND-IDX) TO SW-CAND-ID
034900         MOVE IN-INT-ID OF IT-ENTRY (WS-INTN-IDX)  TO SW-INT-ID
035000         MOVE WS-SKILL-SCORE                TO SW-SKILL-SCORE
035100         MOVE WS-LOC-SCORE                  TO SW-LOC-SCORE
035200         MOVE WS-SECTOR-SCORE               TO SW-SECTOR-SCORE
035300         MOVE WS-ELIG-SCORE                 TO SW-ELIG-SCORE
035400         MOVE WS-AA-BOOST                   TO SW-AA-BOOST
035500         MOVE WS-TOTAL-SCORE                TO SW-TOTAL-SCORE
035600         MOVE CD-CAND-DIST-TYPE OF CT-ENTRY (WS-CAND-IDX)
035700             TO SW-DIST-TYPE
035800         RELEASE SORT-WORK-RECORD
035900     END-IF.
036000 3060-EXIT.
036100     EXIT.
036200*---------------------------------------------------------------*
036300 3100-SCORE-SKILL-MATCH.
036400*---------------------------------------------------------------*
036500* RATIO OF REQUIRED SKILLS THE CANDIDATE HOLDS. NO REQUIRED
036600* SKILLS ON FILE SCORES AS A FULL MATCH, PER RQ-0533.
036700     MOVE 0 TO WS-REQ-SKILL-COUNT.
036800     MOVE 0 TO WS-REQ-SKILL-MATCHED.
036900     PERFORM 3110-COUNT-ONE-REQ-SKILL THRU 3110-EXIT
037000         VARYING WS-SKILL-IDX FROM 1 BY 1
037100         UNTIL WS-SKILL-IDX > 6.
037200     IF WS-REQ-SKILL-COUNT = 0
037300         MOVE 1.000 TO WS-SKILL-SCORE
037400     ELSE
037500         DIVIDE WS-REQ-SKILL-MATCHED BY WS-REQ-SKILL-COUNT
037600             GIVING WS-SKILL-SCORE ROUNDED
037700     END-IF.
037800 3100-EXIT.
037900     EXIT.
038000*---------------------------------------------------------------*
038100 3110-COUNT-ONE-REQ-SKILL.
038200*---------------------------------------------------------------*
038300     IF IN-INT-REQ-SKILLS OF IT-ENTRY (WS-INTN-IDX) (WS-SKILL-IDX)
038400         NOT = SPACES
038500         ADD 1 TO WS-REQ-SKILL-COUNT
038600         PERFORM 3120-SEARCH-CAND-SKILLS THRU 3120-EXIT
038700     END-IF.
038800 3110-EXIT.
038900     EXIT.
039000*---------------------------------------------------------------*
039100 3120-SEARCH-CAND-SKILLS.
039200*---------------------------------------------------------------*
039300     MOVE 'N' TO WS-SKILL-FOUND-SW.
039400     PERFORM 3130-COMPARE-ONE-CAND-SKILL THRU 3130-EXIT
039500         VARYING WS-CSKILL-IDX FROM 1 BY 1
039600         UNTIL WS-CSKILL-IDX > 6 OR WS-SKILL-FOUND.
039700     IF WS-SKILL-FOUND
039800         ADD 1 TO WS-REQ-SKILL-MATCHED
039900     END-IF.
040000 3120-EXIT.
040100     EXIT.
040200*---------------------------------------------------------------*
040300 3130-COMPARE-ONE-CAND-SKILL.
040400*---------------------------------------------------------------*
040500     MOVE CD-CAND-SKILLS OF CT-ENTRY (WS-CAND-IDX)
040600         (WS-CSKILL-IDX) TO WS-CURR-TEXT.
040700     IF WS-CURR-TEXT NOT = SPACES
040800         AND WS-CURR-TEXT = IN-INT-REQ-SKILLS
040900             OF IT-ENTRY (WS-INTN-IDX) (WS-SKILL-IDX)
041000         SET WS-SKILL-FOUND TO TRUE
041100     END-IF.
041200 3130-EXIT.
041300     EXIT.
041400*---------------------------------------------------------------*
041500 3200-SCORE-LOCATION.
041600*---------------------------------------------------------------*
041700* LOCATION PREFERENCE - FIRST RULE TO FIRE WINS, PER RQ-0001.
041800     MOVE 'N' TO WS-LOC-DECIDED-SW.
041900     MOVE 0.200 TO WS-LOC-SCORE.
042000     IF IN-INT-REMOTE-FLAG OF IT-ENTRY (WS-INTN-IDX) = 'Y'
042100         MOVE 1.000 TO WS-LOC-SCORE
042200         MOVE 'Y' TO WS-LOC-DECIDED-SW
042300     END-IF.
042400     IF NOT WS-LOC-DECIDED
042500         PERFORM 3210-CHECK-PREF-LOC-EXACT THRU 3210-EXIT
042600     END-IF.
042700     IF NOT WS-LOC-DECIDED
042800         IF CD-CAND-LOCATION OF CT-ENTRY (WS-CAND-IDX)
042900             NOT = SPACES
043000             AND CD-CAND-LOCATION OF CT-ENTRY (WS-CAND-IDX)
043100                 = IN-INT-LOCATION OF IT-ENTRY (WS-INTN-IDX)
043200             MOVE 0.800 TO WS-LOC-SCORE
043300             MOVE 'Y' TO WS-LOC-DECIDED-SW
043400         END-IF
043500     END-IF.
043600     IF NOT WS-LOC-DECIDED
043700         PERFORM 3220-CHECK-PREF-LOC-SUBSTR THRU 3220-EXIT
043800     END-IF.
043900 3200-EXIT.
044000     EXIT.
044100*---------------------------------------------------------------*
044200 3210-CHECK-PREF-LOC-EXACT.
044300*---------------------------------------------------------------*
044400     PERFORM 3211-COMPARE-ONE-PREF-LOC THRU 3211-EXIT
044500         VARYING WS-PREFLOC-IDX FROM 1 BY 1
044600         UNTIL WS-PREFLOC-IDX > 4 OR WS-LOC-DECIDED.
044700 3210-EXIT.
044800     EXIT.
044900*---------------------------------------------------------------*
045000 3211-COMPARE-ONE-PREF-LOC.
045100*---------------------------------------------------------------*
045200     MOVE CD-CAND-PREF-LOC OF CT-ENTRY (WS-CAND-IDX)
045300         (WS-PREFLOC-IDX) TO WS-CURR-TEXT.
045400     IF WS-CURR-TEXT NOT = SPACES
045500         AND WS-CURR-TEXT
045600             = IN-INT-LOCATION OF IT-ENTRY (WS-INTN-IDX)
045700         MOVE 1.000 TO WS-LOC-SCORE
045800         MOVE 'Y' TO WS-LOC-DECIDED-SW
045900     END-IF.
046000 3211-EXIT.
046100     EXIT.
046200*---------------------------------------------------------------*
046300 3220-CHECK-PREF-LOC-SUBSTR.
046400*---------------------------------------------------------------*
046500     PERFORM 3221-SUBSTR-CHECK-ONE-PREF-LOC THRU 3221-EXIT
046600         VARYING WS-PREFLOC-IDX FROM 1 BY 1
046700         UNTIL WS-PREFLOC-IDX > 4 OR WS-LOC-DECIDED.
046800 3220-EXIT.
046900     EXIT.
047000*---------------------------------------------------------------*
047100 3221-SUBSTR-CHECK-ONE-PREF-LOC.
047200*---------------------------------------------------------------*
047300     MOVE CD-CAND-PREF-LOC OF CT-ENTRY (WS-CAND-IDX)
047400         (WS-PREFLOC-IDX) TO WS-CURR-TEXT.
047500     IF WS-CURR-TEXT NOT = SPACES
047600         MOVE WS-CURR-TEXT TO WS-LENFLD
047700         PERFORM 9600-COMPUTE-FIELD-LENGTH THRU 9600-EXIT
047800         MOVE WS-LEN-WORK TO WS-NEEDLE-LEN
047900         MOVE WS-CURR-TEXT TO WS-NEEDLE
048000         MOVE IN-INT-LOCATION OF IT-ENTRY (WS-INTN-IDX)
048100             TO WS-LENFLD
048200         PERFORM 9600-COMPUTE-FIELD-LENGTH THRU 9600-EXIT
048300         MOVE WS-LEN-WORK TO WS-HAYSTACK-LEN
048400         MOVE IN-INT-LOCATION OF IT-ENTRY (WS-INTN-IDX)
048500             TO WS-HAYSTACK
048600         PERFORM 9650-FIND-SUBSTRING THRU 9650-EXIT
048700         IF NOT WS-SUBSTR-FOUND
048800             MOVE IN-INT-LOCATION OF IT-ENTRY (WS-INTN-IDX)
048900                 TO WS-LENFLD
049000             PERFORM 9600-COMPUTE-FIELD-LENGTH THRU 9600-EXIT
049100             MOVE WS-LEN-WORK TO WS-NEEDLE-LEN
049200             MOVE IN-INT-LOCATION OF IT-ENTRY (WS-INTN-IDX)
049300                 TO WS-NEEDLE
049400             MOVE WS-CURR-TEXT TO WS-LENFLD
049500             PERFORM 9600-COMPUTE-FIELD-LENGTH THRU 9600-EXIT
049600             MOVE WS-LEN-WORK TO WS-HAYSTACK-LEN
049700             MOVE WS-CURR-TEXT TO WS-HAYSTACK
049800             PERFORM 9650-FIND-SUBSTRING THRU 9650-EXIT
049900         END-IF
050000         IF WS-SUBSTR-FOUND
050100             MOVE 0.600 TO WS-LOC-SCORE
050200             MOVE 'Y' TO WS-LOC-DECIDED-SW
050300         END-IF
050400     END-IF.
050500 3221-EXIT.
050600     EXIT.
050700*---------------------------------------------------------------*
050800 3300-SCORE-SECTOR.
050900*---------------------------------------------------------------*
051000* SECTOR INTEREST - FULL CREDIT IF THE INTERNSHIP SECTOR IS ONE
051100* OF THE CANDIDATE'S THREE STATED SECTOR INTERESTS.
051200     MOVE 'N' TO WS-SECTOR-FOUND-SW.
051300     PERFORM 3310-COMPARE-ONE-SECTOR THRU 3310-EXIT
051400         VARYING WS-CSECTOR-IDX FROM 1 BY 1
051500         UNTIL WS-CSECTOR-IDX > 3 OR WS-SECTOR-FOUND.
051600     IF WS-SECTOR-FOUND
051700         MOVE 1.000 TO WS-SECTOR-SCORE
051800     ELSE
051900         MOVE 0.300 TO WS-SECTOR-SCORE
052000     END-IF.
052100 3300-EXIT.
052200     EXIT.
052300*---------------------------------------------------------------*
052400 3310-COMPARE-ONE-SECTOR.
052500*---------------------------------------------------------------*
052600     MOVE CD-CAND-SECTORS OF CT-ENTRY (WS-CAND-IDX)
052700         (WS-CSECTOR-IDX) TO WS-CURR-TEXT.
052800     IF WS-CURR-TEXT NOT = SPACES
052900         AND WS-CURR-TEXT
053000             = IN-INT-SECTOR OF IT-ENTRY (WS-INTN-IDX)
053100         SET WS-SECTOR-FOUND TO TRUE
053200     END-IF.
053300 3310-EXIT.
053400     EXIT.
053500*---------------------------------------------------------------*
053600 3350-SCORE-ELIGIBILITY.
053700*---------------------------------------------------------------*
053800* GRADE-POINT AND EXPERIENCE MINIMUMS. MULTIPLICATIVE PENALTY
053900* PER RQ-0355 - REPLACES THE ORIGINAL ADDITIVE PENALTY.
054000     MOVE 1.000 TO WS-ELIG-SCORE.
054100     IF CD-CAND-CGPA OF CT-ENTRY (WS-CAND-IDX)
054200         < IN-INT-MIN-CGPA OF IT-ENTRY (WS-INTN-IDX)
054300         COMPUTE WS-ELIG-SCORE ROUNDED = WS-ELIG-SCORE * 0.2
054400     END-IF.
054500     IF CD-CAND-EXP-MONTHS OF CT-ENTRY (WS-CAND-IDX)
054600         < IN-INT-MIN-EXP-MONTHS OF IT-ENTRY (WS-INTN-IDX)
054700         COMPUTE WS-ELIG-SCORE ROUNDED = WS-ELIG-SCORE * 0.5
054800     END-IF.
054900 3350-EXIT.
055000     EXIT.
055100*---------------------------------------------------------------*
055200 3380-SCORE-AA-BOOST.
055300*---------------------------------------------------------------*
055400* AFFIRMATIVE ACTION BOOST - DISTRICT TYPE, PREFERRED SOCIAL
055500* CATEGORY, AND FIRST-TIME PARTICIPATION, CAPPED AT 1.000.
055600     MOVE 0 TO WS-AA-BOOST.
055700     IF CD-DIST-RURAL OF CT-ENTRY (WS-CAND-IDX)
055800         OR CD-DIST-ASPIRATIONAL OF CT-ENTRY (WS-CAND-IDX)
055900         ADD 0.300 TO WS-AA-BOOST
056000     END-IF.
056100     MOVE 'N' TO WS-SOCCAT-FOUND-SW.
056200     PERFORM 3381-COMPARE-ONE-SOC-CAT THRU 3381-EXIT
056300         VARYING WS-SOCCAT-IDX FROM 1 BY 1
056400         UNTIL WS-SOCCAT-IDX > 3 OR WS-SOCCAT-FOUND.
056500     IF WS-SOCCAT-FOUND
056600         ADD 0.200 TO WS-AA-BOOST
056700     END-IF.
056800     IF CD-CAND-PAST-INT-CNT OF CT-ENTRY (WS-CAND-IDX) = 0
056900         ADD 0.200 TO WS-AA-BOOST
057000     ELSE
057100         IF CD-CAND-PAST-INT-CNT OF CT-ENTRY (WS-CAND-IDX) = 1
057200             ADD 0.100 TO WS-AA-BOOST
057300         END-IF
057400     END-IF.
057500     IF WS-AA-BOOST > 1.000
057600         MOVE 1.000 TO WS-AA-BOOST
057700     END-IF.
057800 3380-EXIT.
057900     EXIT.
058000*---------------------------------------------------------------*
058100 3381-COMPARE-ONE-SOC-CAT.
058200*---------------------------------------------------------------*
058300     MOVE IN-INT-PREF-SOC-CATS OF IT-ENTRY (WS-INTN-IDX)
058400         (WS-SOCCAT-IDX) TO WS-CURR-TEXT.
058500     IF WS-CURR-TEXT NOT = SPACES
058600         AND WS-CURR-TEXT
058700             = CD-CAND-SOC-CAT OF CT-ENTRY (WS-CAND-IDX)
058800         SET WS-SOCCAT-FOUND TO TRUE
058900     END-IF.
059000 3381-EXIT.
059100     EXIT.
059200*---------------------------------------------------------------*
059300 3400-COMPUTE-TOTAL-SCORE.
059400*---------------------------------------------------------------*
059500* WEIGHTED TOTAL - WEIGHTS DRIVEN FROM WS-WEIGHT-TABLE SO A
059600* FUTURE WEIGHT CHANGE IS A ONE-LINE VALUE CLAUSE EDIT.
059700     MOVE 0 TO WS-TOTAL-ACCUM.
059800     PERFORM 3410-ADD-ONE-WEIGHTED-COMPONENT THRU 3410-EXIT
059900         VARYING WS-COMP-IDX FROM 1 BY 1
060000         UNTIL WS-COMP-IDX > 5.
060100     MOVE WS-TOTAL-ACCUM TO WS-TOTAL-SCORE.
060200 3400-EXIT.
060300     EXIT.
060400*---------------------------------------------------------------*
060500 3410-ADD-ONE-WEIGHTED-COMPONENT.
060600*---------------------------------------------------------------*
060700     COMPUTE WS-COMPONENT-PRODUCT ROUNDED =
060800         WS-SCORE-COMPONENT (WS-COMP-IDX)
060900             * WS-WEIGHT (WS-COMP-IDX).
061000     ADD WS-COMPONENT-PRODUCT TO WS-TOTAL-ACCUM.
061100 3410-EXIT.
061200     EXIT.
061300*---------------------------------------------------------------*
061400 3950-BUILD-MATCH-TABLE.
061500*---------------------------------------------------------------*
061600     PERFORM 3960-RETURN-ONE-SORT-RECORD THRU 3960-EXIT
061700         UNTIL WS-MT-BUILD-EOF.
061800*---------------------------------------------------------------*
061900 3960-RETURN-ONE-SORT-RECORD.
062000*---------------------------------------------------------------*
062100     RETURN SORT-WORK-FILE
062200         AT END
062300             SET WS-MT-BUILD-EOF TO TRUE
062400         NOT AT END
062500             ADD 1 TO WS-MATCH-COUNT
062600             MOVE SW-CAND-ID TO MT-MAT-CAND-ID (WS-MATCH-COUNT)
062700             MOVE SW-INT-ID TO MT-MAT-INT-ID (WS-MATCH-COUNT)
062800             MOVE SW-SKILL-SCORE
062900                 TO MT-MAT-SKILL-SCORE (WS-MATCH-COUNT)
063000             MOVE SW-LOC-SCORE
063100                 TO MT-MAT-LOC-SCORE (WS-MATCH-COUNT)
063200             MOVE SW-SECTOR-SCORE
063300                 TO MT-MAT-SECTOR-SCORE (WS-MATCH-COUNT)
063400             MOVE SW-ELIG-SCORE
063500                 TO MT-MAT-ELIG-SCORE (WS-MATCH-COUNT)
063600             MOVE SW-AA-BOOST TO MT-MAT-AA-BOOST (WS-MATCH-COUNT)
063700             MOVE SW-TOTAL-SCORE
063800                 TO MT-MAT-TOTAL-SCORE (WS-MATCH-COUNT)
063900             MOVE SW-DIST-TYPE TO WS-MT-DIST-TYPE (WS-MATCH-COUNT)
064000             MOVE SPACE TO WS-MT-SELECTED-SW (WS-MATCH-COUNT)
064100     END-RETURN.
064200 3960-EXIT.
064300     EXIT.
064400*---------------------------------------------------------------*
064500 3990-BUILD-MATCH-TABLE-EXIT.
064600     EXIT.
064700*---------------------------------------------------------------*
064800 4000-SELECT-FINAL-MATCHES.
064900*---------------------------------------------------------------*
065000* RURAL RESERVATION QUOTA SELECTION, PER INTERNSHIP, OVER THE
065100* MATCH TABLE WHICH SORT LEFT IN DESCENDING TOTAL SCORE ORDER.
065200     PERFORM 4100-SELECT-FOR-ONE-INTERNSHIP THRU 4100-EXIT
065300         VARYING WS-INTN-IDX FROM 1 BY 1
065400         UNTIL WS-INTN-IDX > WS-INTN-COUNT.
065500 4000-EXIT.
065600     EXIT.
065700*---------------------------------------------------------------*
065800 4100-SELECT-FOR-ONE-INTERNSHIP.
065900*---------------------------------------------------------------*
066000     COMPUTE WS-AVAILABLE =
066100         IN-INT-CAPACITY OF IT-ENTRY (WS-INTN-IDX)
066200         - IN-INT-FILLED OF IT-ENTRY (WS-INTN-IDX).
066300     IF WS-AVAILABLE > 0
066400         COMPUTE WS-RURAL-POSITIONS =
066500             WS-AVAILABLE * IN-INT-RURAL-QUOTA-PCT
066600                 OF IT-ENTRY (WS-INTN-IDX) / 100
066700         MOVE 0 TO WS-RURAL-TAGGED
066800         MOVE 0 TO WS-SELECTED-COUNT
066900         PERFORM 4200-TAG-RURAL-MATCHES THRU 4200-EXIT
067000             VARYING WS-MATCH-IDX FROM 1 BY 1
067100             UNTIL WS-MATCH-IDX > WS-MATCH-COUNT
067200         MOVE WS-RURAL-TAGGED TO WS-SELECTED-COUNT
067300         PERFORM 4300-FILL-REMAINING-SLOTS THRU 4300-EXIT
067400             VARYING WS-MATCH-IDX FROM 1 BY 1
067500             UNTIL WS-MATCH-IDX > WS-MATCH-COUNT
067600                 OR WS-SELECTED-COUNT >= WS-AVAILABLE
067700     END-IF.
067800 4100-EXIT.
067900     EXIT.
068000*---------------------------------------------------------------*
068100 4200-TAG-RURAL-MATCHES.
068200*---------------------------------------------------------------*
068300     IF MT-MAT-INT-ID (WS-MATCH-IDX) =
068400             IN-INT-ID OF IT-ENTRY (WS-INTN-IDX)
068500         AND WS-RURAL-TAGGED < WS-RURAL-POSITIONS
068600         IF WS-MT-DIST-TYPE (WS-MATCH-IDX) = 'RURAL'
068700             OR WS-MT-DIST-TYPE (WS-MATCH-IDX) = 'ASPIRATIONAL'
068800             MOVE 'A' TO WS-MT-SELECTED-SW (WS-MATCH-IDX)
068900             ADD 1 TO WS-RURAL-TAGGED
069000         END-IF
069100     END-IF.
069200 4200-EXIT.
069300     EXIT.
069400*---------------------------------------------------------------*
069500 4300-FILL-REMAINING-SLOTS.
069600*---------------------------------------------------------------*
069700     IF MT-MAT-INT-ID (WS-MATCH-IDX) =
069800             IN-INT-ID OF IT-ENTRY (WS-INTN-IDX)
069900         AND NOT WS-MT-IS-SELECTED (WS-MATCH-IDX)
070000         MOVE 'S' TO WS-MT-SELECTED-SW (WS-MATCH-IDX)
070100         ADD 1 TO WS-SELECTED-COUNT
070200     END-IF.
070300 4300-EXIT.
070400     EXIT.
070500*---------------------------------------------------------------*
070600 6000-WRITE-MATCH-FILE.
070700*---------------------------------------------------------------*
070800     PERFORM 6100-WRITE-ONE-MATCH THRU 6100-EXIT
070900         VARYING WS-MATCH-IDX FROM 1 BY 1
071000         UNTIL WS-MATCH-IDX > WS-MATCH-COUNT.
071100 6000-EXIT.
071200     EXIT.
071300*---------------------------------------------------------------*
071400 6100-WRITE-ONE-MATCH.
071500*---------------------------------------------------------------*
071600     IF WS-MT-IS-SELECTED (WS-MATCH-IDX)
071700         MOVE MT-ENTRY (WS-MATCH-IDX) TO MATCH-RECORD
071800         WRITE MATCH-RECORD
071900         ADD 1 TO WS-MATCHES-WRITTEN
072000     END-IF.
072100 6100-EXIT.
072200     EXIT.
072300*---------------------------------------------------------------*
072400 7000-WRITE-CONTROL-TOTALS.
072500*---------------------------------------------------------------*
072600     MOVE WS-CAND-COUNT          TO CT-CAND-READ.
072700     MOVE WS-INTN-COUNT          TO CT-INTN-READ.
072800     MOVE WS-INTN-SKIPPED        TO CT-INTN-SKIPPED.
072900     MOVE WS-PAIRS-EVALUATED     TO CT-PAIRS-EVALUATED.
073000     MOVE WS-PAIRS-ABOVE-THRESH  TO CT-PAIRS-ABOVE-THRESH.
073100     MOVE WS-MATCHES-WRITTEN     TO CT-MATCHES-WRITTEN.
073200     WRITE CONTROL-TOTALS-RECORD.
073300*---------------------------------------------------------------*
073400 9000-CLOSE-FILES.
073500*---------------------------------------------------------------*
073600     CLOSE CANDIDATE-FILE
073700           INTERNSHIP-FILE
073800           MATCH-FILE
073900           CONTROL-TOTALS-FILE.
074000*---------------------------------------------------------------*
074100 9600-COMPUTE-FIELD-LENGTH.
074200*---------------------------------------------------------------*
074300* TRAILING-SPACE STRIP OF WS-LENFLD, RESULT LEFT IN WS-LEN-WORK.
074400     MOVE 20 TO WS-LEN-WORK.
074500     PERFORM 9610-STRIP-ONE-TRAILING-SPACE THRU 9610-EXIT
074600         UNTIL WS-LEN-WORK = 0
074700         OR WS-LENFLD (WS-LEN-WORK:1) NOT = SPACE.
074800 9600-EXIT.
074900     EXIT.
075000*---------------------------------------------------------------*
075100 9610-STRIP-ONE-TRAILING-SPACE.
075200*---------------------------------------------------------------*
075300     SUBTRACT 1 FROM WS-LEN-WORK.
075400 9610-EXIT.
075500     EXIT.
075600*---------------------------------------------------------------*
075700 9650-FIND-SUBSTRING.
075800*---------------------------------------------------------------*
075900* IS WS-NEEDLE (LENGTH WS-NEEDLE-LEN) FOUND ANYWHERE WITHIN
076000* WS-HAYSTACK (LENGTH WS-HAYSTACK-LEN)? NO INTRINSIC FUNCTIONS
076100* USED - REFERENCE MODIFICATION AND A TRIAL-OFFSET LOOP ONLY.
076200     MOVE 'N' TO WS-SUBSTR-FOUND-SW.
076300     IF WS-NEEDLE-LEN > 0 AND WS-HAYSTACK-LEN >= WS-NEEDLE-LEN
076400         COMPUTE WS-MAX-OFFSET =
076500             WS-HAYSTACK-LEN - WS-NEEDLE-LEN + 1
076600         PERFORM 9660-TRY-ONE-OFFSET THRU 9660-EXIT
076700             VARYING WS-OFFSET FROM 1 BY 1
076800             UNTIL WS-OFFSET > WS-MAX-OFFSET OR WS-SUBSTR-FOUND
076900     END-IF.
077000 9650-EXIT.
077100     EXIT.
077200*---------------------------------------------------------------*
077300 9660-TRY-ONE-OFFSET.
077400*---------------------------------------------------------------*
077500     IF WS-HAYSTACK (WS-OFFSET:WS-NEEDLE-LEN)
077600             = WS-NEEDLE (1:WS-NEEDLE-LEN)
077700         SET WS-SUBSTR-FOUND TO TRUE
077800     END-IF.
077900 9660-EXIT.
078000     EXIT.

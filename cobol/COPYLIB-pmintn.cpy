000100******************************************************************
000200*    PMINTN -- INTERNSHIP DETAIL RECORD                           *
000300*    SHARED BY THE FD LEVEL (CBL-PMRULMAT) AND THE IN-MEMORY      *
000400*    INTERNSHIP TABLE ENTRY (CBL-PMRULMAT, CBL-PMMATRPT,          *
000500*    CBL-PMRESJOB -- THE SAME FILE DOUBLES AS THE RESUME FLOW'S   *
000600*    JOB POSTINGS FILE).                                         *
000700*    05/14/22 EAA  BUILT FOR PMINTERN SCHEME MATCHING BATCH.      *
000800******************************************************************
000900    05  IN-INT-ID                           PIC X(06).
001000    05  IN-INT-TITLE                        PIC X(35).
001100    05  IN-INT-COMPANY                      PIC X(30).
001200    05  IN-INT-SECTOR                       PIC X(13).
001300    05  IN-INT-REQ-SKILLS OCCURS 6 TIMES     PIC X(20).
001400    05  IN-INT-PREF-QUALS OCCURS 3 TIMES     PIC X(30).
001500    05  IN-INT-LOCATION                     PIC X(20).
001600    05  IN-INT-REMOTE-FLAG                  PIC X(01).
001700        88  IN-REMOTE-ALLOWED                VALUE 'Y'.
001800    05  IN-INT-DURATION-MONTHS              PIC 9(02).
001900    05  IN-INT-STIPEND                      PIC 9(06).
002000    05  IN-INT-CAPACITY                     PIC 9(03).
002100    05  IN-INT-FILLED                       PIC 9(03).
002200    05  IN-INT-MIN-CGPA                     PIC 9V99.
002300    05  IN-INT-MIN-EXP-MONTHS               PIC 9(03).
002400    05  IN-INT-PREF-SOC-CATS OCCURS 3 TIMES  PIC X(08).
002500    05  IN-INT-RURAL-QUOTA-PCT              PIC 9(03)V99.
002600    05  IN-INT-ACCOM-FLAG                   PIC X(01).
002700        88  IN-ACCOM-PROVIDED                VALUE 'Y'.
002800    05  FILLER                              PIC X(15).

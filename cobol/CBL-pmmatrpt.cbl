000100*===============================================================*
000200* PROGRAM NAME:    PMMATRPT
000300* ORIGINAL AUTHOR: S. PATEL
000400*
000500* MAINTENANCE LOG
000600* DATE      AUTHOR         REQ NO    MAINTENANCE REQUIREMENT
000700* --------- -------------  --------  -----------------------
000800* 08/30/95 S. PATEL        RQ-0412   ORIGINAL CODING - MATCH
000900*                                    REPORT WRITER, READS THE
001000*                                    PMRULMAT MATCH FILE.
001100* 04/02/97 S. PATEL        RQ-0470   ADDED PER-CANDIDATE AND
001200*                                    PER-INTERN SECTIONS.
001300* 01/11/99 S. PATEL        RQ-0498   ADDED TOP-TEN OVERALL
001400*                                    SECTION, BUBBLE-SORTS A
001500*                                    SUBSCRIPT TABLE RATHER
001600*                                    THAN THE MATCH TABLE
001700*                                    ITSELF.
001800* 12/09/98 D. ARCEO        RQ-0501   YEAR 2000 REVIEW - ALL
001900*                                    DATES 2-DIGIT/WINDOWED,
002000*                                    NO CENTURY BREAK HERE.
002100* 09/17/03 D. ARCEO        RQ-0655   CONTROL TOTALS TRAILER
002200*                                    NOW READ FROM PMRULMAT
002300*                                    HAND-OFF FILE.
002400* 05/14/22 E. ACKERMAN     RQ-1140   BUILT FOR PMINTERN
002500*                                    SCHEME MATCHING BATCH.
002600* 07/19/22 E. ACKERMAN     RQ-1181   TOP-TEN, PER-CANDIDATE AND
002700*                                    PER-INTERN SECTIONS NOW CARRY
002800*                                    NAME/TITLE/COMPANY AND THE
002900*                                    FULL SUMMARY FIELDS INSTEAD
003000*                                    OF BARE KEYS - REQUESTED BY
003100*                                    THE PLACEMENT CELL, WHO COULD
003200*                                    NOT READ THE REPORT WITHOUT
003300*                                    RE-KEYING IT AGAINST THE
003400*                                    MASTER FILES.
003500*===============================================================*
003600 IDENTIFICATION DIVISION.
003700 PROGRAM-ID.  PMMATRPT.
003800 AUTHOR. S. PATEL.
003900 INSTALLATION. STATE INTERNSHIP SCHEME DATA CENTER.
004000 DATE-WRITTEN. 08/30/1995.
004100 DATE-COMPILED.
004200 SECURITY. NON-CONFIDENTIAL.
004300*===============================================================*
004400 ENVIRONMENT DIVISION.
004500*---------------------------------------------------------------*
004600 CONFIGURATION SECTION.
004700*---------------------------------------------------------------*
004800 SOURCE-COMPUTER. IBM-3081.
004900 OBJECT-COMPUTER. IBM-3081.
005000 SPECIAL-NAMES.
005100     C01 IS TOP-OF-FORM.
005200*---------------------------------------------------------------*
005300 INPUT-OUTPUT SECTION.
005400*---------------------------------------------------------------*
005500 FILE-CONTROL.
005600     SELECT CANDIDATE-FILE ASSIGN TO CANDIN
005700       ORGANIZATION IS SEQUENTIAL
005800       FILE STATUS  IS CANDIDATE-FILE-STATUS.
005900*
006000     SELECT INTERNSHIP-FILE ASSIGN TO INTNIN
006100       ORGANIZATION IS SEQUENTIAL
006200       FILE STATUS  IS INTERNSHIP-FILE-STATUS.
006300*
006400     SELECT MATCH-FILE ASSIGN TO MATCHIN
006500       ORGANIZATION IS SEQUENTIAL
006600       FILE STATUS  IS MATCH-FILE-STATUS.
006700*
006800     SELECT CONTROL-TOTALS-FILE ASSIGN TO CTOTIN
006900       ORGANIZATION IS SEQUENTIAL
007000       FILE STATUS  IS CONTROL-FILE-STATUS.
007100*
007200     SELECT REPORT-FILE ASSIGN TO PRTLINE
007300       ORGANIZATION IS SEQUENTIAL
007400       FILE STATUS  IS REPORT-FILE-STATUS.
007500*===============================================================*
007600 DATA DIVISION.
007700*---------------------------------------------------------------*
007800 FILE SECTION.
007900*---------------------------------------------------------------*
008000 FD  CANDIDATE-FILE
008100     RECORDING MODE IS F.
008200 01  CANDIDATE-RECORD.
008300     COPY PMCAND.
008400*---------------------------------------------------------------*
008500 FD  INTERNSHIP-FILE
008600     RECORDING MODE IS F.
008700 01  INTERNSHIP-RECORD.
008800     COPY PMINTN.
008900*---------------------------------------------------------------*
009000 FD  MATCH-FILE
009100     RECORDING MODE IS F.
009200 01  MATCH-RECORD.
009300     COPY PMMTCH.
009400*---------------------------------------------------------------*
009500 FD  CONTROL-TOTALS-FILE
009600     RECORDING MODE IS F.
009700 01  CONTROL-TOTALS-RECORD.
009800     COPY PMRCTL.
009900*---------------------------------------------------------------*
010000 FD  REPORT-FILE
010100     RECORDING MODE IS F.
010200 01  REPORT-RECORD.
010300     05  REPORT-LINE                     PIC X(130).
010400     05  FILLER                          PIC X(02).
010500*===============================================================*
010600 WORKING-STORAGE SECTION.
010700*---------------------------------------------------------------*
010800 01  WS-FILE-STATUSES.
010900     05  CANDIDATE-FILE-STATUS           PIC X(02).
011000         88  CANDIDATE-FILE-OK                    VALUE '00'.
011100         88  CANDIDATE-FILE-EOF                   VALUE '10'.
011200     05  INTERNSHIP-FILE-STATUS          PIC X(02).
011300         88  INTERNSHIP-FILE-OK                   VALUE '00'.
011400         88  INTERNSHIP-FILE-EOF                  VALUE '10'.
011500     05  MATCH-FILE-STATUS               PIC X(02).
011600         88  MATCH-FILE-OK                        VALUE '00'.
011700         88  MATCH-FILE-EOF                       VALUE '10'.
011800     05  CONTROL-FILE-STATUS             PIC X(02).
011900         88  CONTROL-FILE-OK                      VALUE '00'.
012000     05  REPORT-FILE-STATUS              PIC X(02).
012100         88  REPORT-FILE-OK                       VALUE '00'.
012200     05  FILLER                          PIC X(04).
012300*---------------------------------------------------------------*
012400 01  WS-SWITCHES.
012500     05  WS-CAND-EOF-SW                  PIC X(01) VALUE 'N'.
012600         88  WS-CAND-EOF                          VALUE 'Y'.
012700     05  WS-INTN-EOF-SW                  PIC X(01) VALUE 'N'.
012800         88  WS-INTN-EOF                          VALUE 'Y'.
012900     05  WS-MATCH-EOF-SW                 PIC X(01) VALUE 'N'.
013000         88  WS-MATCH-EOF                         VALUE 'Y'.
013100     05  WS-BUBBLE-SW                    PIC X(02) VALUE 'NO'.
013200         88  WS-BUBBLE-CHANGED                    VALUE 'SI'.
013300         88  WS-BUBBLE-DONE                       VALUE 'NO'.
013400     05  WS-FOUND-SW                     PIC X(01) VALUE 'N'.
013500         88  WS-FOUND-ANY                         VALUE 'Y'.
013600     05  FILLER                          PIC X(04).
013700*---------------------------------------------------------------*
013800 01  WS-COUNTERS-CONTROL.
013900     05  WS-CAND-COUNT                   PIC S9(03) COMP VALUE 0.
014000     05  WS-INTN-COUNT                   PIC S9(03) COMP VALUE 0.
014100     05  WS-MATCH-COUNT                  PIC S9(05) COMP VALUE 0.
014200     05  WS-CAND-IDX                     PIC S9(03) COMP VALUE 0.
014300     05  WS-INTN-IDX                     PIC S9(03) COMP VALUE 0.
014400     05  WS-MATCH-IDX                    PIC S9(05) COMP VALUE 0.
014500     05  WS-RANK-IDX                     PIC S9(05) COMP VALUE 0.
014600     05  WS-RANK-TEMP                    PIC S9(05) COMP VALUE 0.
014700     05  WS-PRINT-COUNT                  PIC S9(02) COMP VALUE 0.
014800     05  WS-TOP-N-LIMIT                  PIC S9(05) COMP VALUE 0.
014900     05  FILLER                          PIC X(04).
015000*---------------------------------------------------------------*
015100 01  WS-RUN-DATE-FIELDS.
015200     05  WS-RUN-DATE                     PIC 9(06).
015300     05  FILLER                          PIC X(04).
015400 01  WS-RUN-DATE-ALT REDEFINES WS-RUN-DATE-FIELDS.
015500     05  WS-RUN-YEAR                     PIC 9(02).
015600     05  WS-RUN-MONTH                    PIC 9(02).
015700     05  WS-RUN-DAY                      PIC 9(02).
015800     05  FILLER                          PIC X(04).
015900*---------------------------------------------------------------*
016000 01  CANDIDATE-TABLE.
016100     02  CT-ENTRY OCCURS 1 TO 500 TIMES
016200             DEPENDING ON WS-CAND-COUNT.
016300         COPY PMCAND.
016400*---------------------------------------------------------------*
016500 01  INTERNSHIP-TABLE.
016600     02  IT-ENTRY OCCURS 1 TO 500 TIMES
016700             DEPENDING ON WS-INTN-COUNT.
016800         COPY PMINTN.
016900*---------------------------------------------------------------*
017000 01  MATCH-TABLE.
017100     02  MT-ENTRY OCCURS 1 TO 4000 TIMES
017200             DEPENDING ON WS-MATCH-COUNT.
017300         COPY PMMTCH.
017400*---------------------------------------------------------------*
017500 01  WS-RANK-TABLE.
017600     05  FILLER                          PIC X(04).
017700     05  WS-RANK-ENTRY OCCURS 1 TO 4000 TIMES
017800             DEPENDING ON WS-MATCH-COUNT PIC S9(05) COMP.
017900*---------------------------------------------------------------*
018000 01  WS-CTL-TOTALS-HOLD.
018100     COPY PMRCTL.
018200*---------------------------------------------------------------*
018300 01  WS-WORK-FIELDS.
018400     05  WS-WORK-CAND-ID                 PIC X(06).
018500     05  WS-WORK-INT-ID                  PIC X(06).
018600     05  WS-LOOKUP-CAND-NAME             PIC X(30).
018700     05  WS-LOOKUP-CAND-CGPA             PIC 9V99.
018800     05  WS-LOOKUP-CAND-EXP-MONTHS       PIC 9(03).
018900     05  WS-LOOKUP-CAND-DIST-TYPE        PIC X(12).
019000     05  WS-LOOKUP-INT-TITLE             PIC X(35).
019100     05  WS-LOOKUP-INT-COMPANY           PIC X(30).
019200     05  WS-LOOKUP-AVAILABLE             PIC S9(05) COMP.
019300     05  FILLER                          PIC X(04).
019400*---------------------------------------------------------------*
019500 01  PRINT-LINE-AREA.
019600     05  PL-BASE                         PIC X(128).
019700     05  FILLER                          PIC X(02).
019800*---------------------------------------------------------------*
019900 01  PRINT-LINE-HEADING REDEFINES PRINT-LINE-AREA.
020000     05  PLH-1.
020100         10  FILLER                     PIC X(01) VALUE SPACE.
020200         10  FILLER                     PIC X(28)
020300             VALUE 'PM INTERNSHIP SCHEME MATCH '.
020400         10  FILLER                     PIC X(07) VALUE 'REPORT '.
020500         10  FILLER                     PIC X(10)
020600             VALUE 'RUN DATE: '.
020700         10  PLH-MONTH                  PIC 99.
020800         10  FILLER                     PIC X(01) VALUE '/'.
020900         10  PLH-DAY                    PIC 99.
021000         10  FILLER                     PIC X(01) VALUE '/'.
021100         10  PLH-YEAR                   PIC 99.
021200         10  FILLER                     PIC X(48) VALUE SPACE.
021300         10  FILLER                     PIC X(05) VALUE 'PAGE '.
021400         10  PLH-PAGE                   PIC ZZZ9.
021500         10  FILLER                     PIC X(19) VALUE SPACE.
021600*---------------------------------------------------------------*
021700* RQ-1181 - TOP-TEN LINE NOW CARRIES THE CANDIDATE NAME AND THE
021800* INTERNSHIP TITLE/COMPANY LOOKED UP FROM THE CANDIDATE-TABLE AND
021900* INTERNSHIP-TABLE, NOT JUST THE BARE KEYS.  THE COMPONENT SCORES
022000* PRINT AT 2 DECIMALS HERE; ONLY THE FINAL TOTAL KEEPS 3.
022100 01  PRINT-LINE-TOP10 REDEFINES PRINT-LINE-AREA.
022200     05  PLT-RANK                        PIC ZZ9.
022300     05  FILLER                          PIC X(02) VALUE SPACE.
022400     05  PLT-CAND-NAME                   PIC X(30).
022500     05  FILLER                          PIC X(01) VALUE SPACE.
022600     05  PLT-INT-TITLE                   PIC X(35).
022700     05  FILLER                          PIC X(01) VALUE SPACE.
022800     05  PLT-COMPANY                     PIC X(20).
022900     05  FILLER                          PIC X(01) VALUE SPACE.
023000     05  PLT-SKILL                       PIC 9.99.
023100     05  FILLER                          PIC X(01) VALUE SPACE.
023200     05  PLT-LOC                         PIC 9.99.
023300     05  FILLER                          PIC X(01) VALUE SPACE.
023400     05  PLT-SECTOR                      PIC 9.99.
023500     05  FILLER                          PIC X(01) VALUE SPACE.
023600     05  PLT-ELIG                        PIC 9.99.
023700     05  FILLER                          PIC X(01) VALUE SPACE.
023800     05  PLT-AA                          PIC 9.99.
023900     05  FILLER                          PIC X(01) VALUE SPACE.
024000     05  PLT-TOTAL                       PIC 9.999.
024100     05  FILLER                          PIC X(07) VALUE SPACE.
024200*---------------------------------------------------------------*
024300* RQ-1181 - THE OLD ONE-SIZE PRINT-LINE-DETAIL COULD ONLY CARRY A
024400* KEY, A 35-BYTE DESCRIPTION AND A SCORE.  THE PLACEMENT CELL
024500* NEEDED THE FULL CANDIDATE AND INTERNSHIP SUMMARY LINES, SO THAT
024600* GENERIC LAYOUT IS SPLIT FOUR WAYS BELOW - ONE PER REPORT BLOCK.
024700 01  PRINT-LINE-CAND-HDR REDEFINES PRINT-LINE-AREA.
024800     05  PLC-CAND-ID                     PIC X(06).
024900     05  FILLER                          PIC X(02) VALUE SPACE.
025000     05  PLC-CAND-NAME                   PIC X(30).
025100     05  FILLER                          PIC X(01) VALUE SPACE.
025200     05  PLC-CGPA                        PIC 9.99.
025300     05  FILLER                          PIC X(01) VALUE SPACE.
025400     05  PLC-EXP-MONTHS                  PIC ZZ9.
025500     05  FILLER                          PIC X(01) VALUE SPACE.
025600     05  PLC-DIST-TYPE                   PIC X(12).
025700     05  FILLER                          PIC X(01) VALUE SPACE.
025800     05  PLC-SOC-CAT                     PIC X(08).
025900     05  FILLER                          PIC X(61) VALUE SPACE.
026000*---------------------------------------------------------------*
026100 01  PRINT-LINE-CAND-MATCH REDEFINES PRINT-LINE-AREA.
026200     05  PLCM-ARROW                      PIC X(06).
026300     05  PLCM-TITLE                      PIC X(35).
026400     05  FILLER                          PIC X(01) VALUE SPACE.
026500     05  PLCM-COMPANY                    PIC X(20).
026600     05  FILLER                          PIC X(01) VALUE SPACE.
026700     05  PLCM-SCORE                      PIC 9.999.
026800     05  FILLER                          PIC X(62) VALUE SPACE.
026900*---------------------------------------------------------------*
027000 01  PRINT-LINE-INTN-HDR REDEFINES PRINT-LINE-AREA.
027100     05  PLI-INT-ID                      PIC X(06).
027200     05  FILLER                          PIC X(02) VALUE SPACE.
027300     05  PLI-TITLE                       PIC X(30).
027400     05  FILLER                          PIC X(01) VALUE SPACE.
027500     05  PLI-COMPANY                     PIC X(22).
027600     05  FILLER                          PIC X(01) VALUE SPACE.
027700     05  PLI-SECTOR                      PIC X(13).
027800     05  FILLER                          PIC X(01) VALUE SPACE.
027900     05  PLI-LOCATION                    PIC X(15).
028000     05  FILLER                          PIC X(01) VALUE SPACE.
028100     05  PLI-STIPEND                     PIC ZZZZZ9.
028200     05  FILLER                          PIC X(01) VALUE SPACE.
028300     05  PLI-AVAILABLE                   PIC ZZ9.
028400     05  FILLER                          PIC X(01) VALUE '/'.
028500     05  PLI-CAPACITY                    PIC ZZ9.
028600     05  FILLER                          PIC X(01) VALUE SPACE.
028700     05  PLI-MIN-CGPA                    PIC 9.99.
028800     05  FILLER                          PIC X(01) VALUE SPACE.
028900     05  PLI-MIN-EXP                     PIC ZZ9.
029000     05  FILLER                          PIC X(01) VALUE SPACE.
029100     05  PLI-QUOTA-PCT                   PIC ZZ9.99.
029200     05  FILLER                          PIC X(08) VALUE SPACE.
029300*---------------------------------------------------------------*
029400 01  PRINT-LINE-INTN-MATCH REDEFINES PRINT-LINE-AREA.
029500     05  PLIM-ARROW                      PIC X(06).
029600     05  PLIM-CAND-NAME                  PIC X(32).
029700     05  FILLER                          PIC X(01) VALUE SPACE.
029800     05  PLIM-SCORE                      PIC 9.999.
029900     05  FILLER                          PIC X(01) VALUE SPACE.
030000     05  PLIM-CGPA                       PIC 9.99.
030100     05  FILLER                          PIC X(01) VALUE SPACE.
030200     05  PLIM-EXP-MONTHS                 PIC ZZ9.
030300     05  FILLER                          PIC X(01) VALUE SPACE.
030400     05  PLIM-DIST-TYPE                  PIC X(12).
030500     05  FILLER                          PIC X(64) VALUE SPACE.
030600*---------------------------------------------------------------*
030700 01  PRINT-LINE-TRAILER REDEFINES PRINT-LINE-AREA.
030800     05  PLR-CAPTION                     PIC X(30).
030900     05  PLR-VALUE                       PIC ZZZ,ZZ9.
031000     05  FILLER                          PIC X(93) VALUE SPACE.
031100*---------------------------------------------------------------*
031200 01  WS-COLUMN-HEADING-1.
031300     05  FILLER PIC X(38)
031400         VALUE ' RNK CANDIDATE NAME             INTE'.
031500     05  FILLER PIC X(38)
031600         VALUE 'RNSHIP TITLE                      CO'.
031700     05  FILLER PIC X(38)
031800         VALUE 'MPANY               SKIL  LOC  SECT '.
031900     05  FILLER PIC X(16) VALUE 'ELIG   AA  TOTAL'.
032000*---------------------------------------------------------------*
032100 01  PRINTER-CONTROL-FIELDS.
032200     05  LINE-SPACEING                   PIC 9(02) VALUE 1.
032300     05  LINE-COUNT                      PIC 9(03) VALUE 999.
032400     05  LINES-ON-PAGE                   PIC 9(03) VALUE 54.
032500     05  PAGE-COUNT                      PIC 9(03) VALUE 1.
032600     05  FILLER                          PIC X(04).
032700*===============================================================*
032800 PROCEDURE DIVISION.
032900*---------------------------------------------------------------*
033000 0000-MAIN-PARAGRAPH.
033100*---------------------------------------------------------------*
033200     ACCEPT WS-RUN-DATE-FIELDS FROM DATE.
033300     PERFORM 1000-OPEN-FILES.
033400     PERFORM 2000-LOAD-CANDIDATE-TABLE THRU 2000-EXIT.
033500     PERFORM 2200-LOAD-INTERNSHIP-TABLE THRU 2200-EXIT.
033600     PERFORM 2400-LOAD-MATCH-TABLE THRU 2400-EXIT.
033700     PERFORM 2600-READ-CONTROL-TOTALS.
033800     PERFORM 3000-BUILD-RANK-TABLE THRU 3000-EXIT.
033900     PERFORM 3100-SORT-RANK-TABLE THRU 3100-EXIT.
034000     PERFORM 4000-PRINT-TOP-TEN THRU 4000-EXIT.
034100     PERFORM 5000-PRINT-PER-CANDIDATE THRU 5000-EXIT.
034200     PERFORM 5500-PRINT-PER-INTERNSHIP THRU 5500-EXIT.
034300     PERFORM 6000-PRINT-CONTROL-TOTALS.
034400     PERFORM 9000-CLOSE-FILES.
034500     GOBACK.
034600*---------------------------------------------------------------*
034700 1000-OPEN-FILES.
034800*---------------------------------------------------------------*
034900     OPEN INPUT  CANDIDATE-FILE
035000                 INTERNSHIP-FILE
035100                 MATCH-FILE
035200                 CONTROL-TOTALS-FILE.
035300     OPEN OUTPUT REPORT-FILE.
035400*---------------------------------------------------------------*
035500 2000-LOAD-CANDIDATE-TABLE.
035600*---------------------------------------------------------------*
035700     PERFORM 2100-READ-CANDIDATE-RECORD THRU 2100-EXIT
035800         UNTIL WS-CAND-EOF.
035900 2000-EXIT.
036000     EXIT.
036100*---------------------------------------------------------------*
036200 2100-READ-CANDIDATE-RECORD.
036300*---------------------------------------------------------------*
036400     READ CANDIDATE-FILE
036500         AT END
036600             SET WS-CAND-EOF TO TRUE
036700         NOT AT END
036800             ADD 1 TO WS-CAND-COUNT
036900             MOVE CANDIDATE-RECORD
037000                 TO CT-ENTRY (WS-CAND-COUNT)
037100     END-READ.
037200 2100-EXIT.
037300     EXIT.
037400*---------------------------------------------------------------*
037500 2200-LOAD-INTERNSHIP-TABLE.
037600*---------------------------------------------------------------*
037700     PERFORM 2210-READ-INTERNSHIP-RECORD THRU 2210-EXIT
037800         UNTIL WS-INTN-EOF.
037900 2200-EXIT.
038000     EXIT.
038100*---------------------------------------------------------------*
038200 2210-READ-INTERNSHIP-RECORD.
038300*---------------------------------------------------------------*
038400     READ INTERNSHIP-FILE
038500         AT END
038600             SET WS-INTN-EOF TO TRUE
038700         NOT AT END
038800             ADD 1 TO WS-INTN-COUNT
038900             MOVE INTERNSHIP-RECORD
039000                 TO IT-ENTRY (WS-INTN-COUNT)
039100     END-READ.
039200 2210-EXIT.
039300     EXIT.
039400*---------------------------------------------------------------*
039500 2400-LOAD-MATCH-TABLE.
039600*---------------------------------------------------------------*
039700     PERFORM 2410-READ-MATCH-RECORD THRU 2410-EXIT
039800         UNTIL WS-MATCH-EOF.
039900 2400-EXIT.
040000     EXIT.
040100*---------------------------------------------------------------*
040200 2410-READ-MATCH-RECORD.
040300*---------------------------------------------------------------*
040400     READ MATCH-FILE
040500         AT END
040600             SET WS-MATCH-EOF TO TRUE
040700         NOT AT END
040800             ADD 1 TO WS-MATCH-COUNT
040900             MOVE MATCH-RECORD
041000                 TO MT-ENTRY (WS-MATCH-COUNT)
041100     END-READ.
041200 2410-EXIT.
041300     EXIT.
041400*---------------------------------------------------------------*
041500 2600-READ-CONTROL-TOTALS.
041600*---------------------------------------------------------------*
041700     READ CONTROL-TOTALS-FILE
041800         NOT AT END
041900             MOVE CONTROL-TOTALS-RECORD TO WS-CTL-TOTALS-HOLD
042000     END-READ.
042100*---------------------------------------------------------------*
042200 3000-BUILD-RANK-TABLE.
042300*---------------------------------------------------------------*
042400* THE RANK TABLE HOLDS A SUBSCRIPT INTO MATCH-TABLE FOR EACH
042500* MATCH ROW -- THE BUBBLE SORT BELOW REORDERS SUBSCRIPTS ONLY,
042600* NEVER THE MATCH-TABLE ENTRIES THEMSELVES.
042700     PERFORM 3050-INIT-ONE-RANK-ENTRY THRU 3050-EXIT
042800         VARYING WS-RANK-IDX FROM 1 BY 1
042900         UNTIL WS-RANK-IDX > WS-MATCH-COUNT.
043000 3000-EXIT.
043100     EXIT.
043200*---------------------------------------------------------------*
043300 3050-INIT-ONE-RANK-ENTRY.
043400*---------------------------------------------------------------*
043500     MOVE WS-RANK-IDX TO WS-RANK-ENTRY (WS-RANK-IDX).
043600 3050-EXIT.
043700     EXIT.
043800*---------------------------------------------------------------*
043900 3100-SORT-RANK-TABLE.
044000*---------------------------------------------------------------*
044100     IF WS-MATCH-COUNT > 1
044200         SET WS-BUBBLE-CHANGED TO TRUE
044300         PERFORM 3110-BUBBLE-ONE-PASS THRU 3110-EXIT
044400             UNTIL WS-BUBBLE-DONE
044500     END-IF.
044600 3100-EXIT.
044700     EXIT.
044800*---------------------------------------------------------------*
044900 3110-BUBBLE-ONE-PASS.
045000*---------------------------------------------------------------*
045100     SET WS-BUBBLE-DONE TO TRUE.
045200     PERFORM 3120-COMPARE-AND-SWAP THRU 3120-EXIT
045300         VARYING WS-RANK-IDX FROM 1 BY 1
045400         UNTIL WS-RANK-IDX > WS-MATCH-COUNT - 1.
045500 3110-EXIT.
045600     EXIT.
045700*---------------------------------------------------------------*
045800 3120-COMPARE-AND-SWAP.
045900*---------------------------------------------------------------*
046000     IF MT-MAT-TOTAL-SCORE
046100             OF MT-ENTRY (WS-RANK-ENTRY (WS-RANK-IDX))
046200         < MT-MAT-TOTAL-SCORE
046300             OF MT-ENTRY (WS-RANK-ENTRY (WS-RANK-IDX + 1))
046400         MOVE WS-RANK-ENTRY (WS-RANK-IDX) TO WS-RANK-TEMP
046500         MOVE WS-RANK-ENTRY (WS-RANK-IDX + 1)
046600             TO WS-RANK-ENTRY (WS-RANK-IDX)
046700         MOVE WS-RANK-TEMP TO WS-RANK-ENTRY (WS-RANK-IDX + 1)
046800         SET WS-BUBBLE-CHANGED TO TRUE
046900     END-IF.
047000 3120-EXIT.
047100     EXIT.
047200*---------------------------------------------------------------*
047300 4000-PRINT-TOP-TEN.
047400*---------------------------------------------------------------*
047500     PERFORM 9100-PRINT-HEADING-LINES.
047600     MOVE WS-COLUMN-HEADING-1 TO PRINT-LINE-AREA.
047700     PERFORM 9120-WRITE-PRINT-LINE.
047800     MOVE 0 TO WS-PRINT-COUNT.
047900     MOVE 10 TO WS-TOP-N-LIMIT.
048000     IF WS-MATCH-COUNT < 10
048100         MOVE WS-MATCH-COUNT TO WS-TOP-N-LIMIT
048200     END-IF.
048300     PERFORM 4100-PRINT-ONE-TOP-TEN-LINE THRU 4100-EXIT
048400         VARYING WS-RANK-IDX FROM 1 BY 1
048500         UNTIL WS-RANK-IDX > WS-TOP-N-LIMIT.
048600 4000-EXIT.
048700     EXIT.
048800*---------------------------------------------------------------*
048900 4100-PRINT-ONE-TOP-TEN-LINE.
049000*---------------------------------------------------------------*
049100     MOVE WS-RANK-IDX TO PLT-RANK.
049200     MOVE MT-MAT-CAND-ID OF MT-ENTRY (WS-RANK-ENTRY (WS-RANK-IDX))
049300         TO WS-WORK-CAND-ID.
049400     MOVE MT-MAT-INT-ID OF MT-ENTRY (WS-RANK-ENTRY (WS-RANK-IDX))
049500         TO WS-WORK-INT-ID.
049600     PERFORM 9200-LOOKUP-CAND-DETAIL THRU 9200-EXIT.
049700     PERFORM 9300-LOOKUP-INTN-DETAIL THRU 9300-EXIT.
049800     MOVE WS-LOOKUP-CAND-NAME TO PLT-CAND-NAME.
049900     MOVE WS-LOOKUP-INT-TITLE TO PLT-INT-TITLE.
050000     MOVE WS-LOOKUP-INT-COMPANY TO PLT-COMPANY.
050100     MOVE MT-MAT-SKILL-SCORE
050200         OF MT-ENTRY (WS-RANK-ENTRY (WS-RANK-IDX)) TO PLT-SKILL.
050300     MOVE MT-MAT-LOC-SCORE
050400         OF MT-ENTRY (WS-RANK-ENTRY (WS-RANK-IDX)) TO PLT-LOC.
050500     MOVE MT-MAT-SECTOR-SCORE
050600         OF MT-ENTRY (WS-RANK-ENTRY (WS-RANK-IDX)) TO PLT-SECTOR.
050700     MOVE MT-MAT-ELIG-SCORE
050800         OF MT-ENTRY (WS-RANK-ENTRY (WS-RANK-IDX)) TO PLT-ELIG.
050900     MOVE MT-MAT-AA-BOOST
051000         OF MT-ENTRY (WS-RANK-ENTRY (WS-RANK-IDX)) TO PLT-AA.
051100     MOVE MT-MAT-TOTAL-SCORE
051200         OF MT-ENTRY (WS-RANK-ENTRY (WS-RANK-IDX)) TO PLT-TOTAL.
051300     MOVE PRINT-LINE-TOP10 TO PRINT-LINE-AREA.
051400     PERFORM 9120-WRITE-PRINT-LINE.
051500 4100-EXIT.
051600     EXIT.
051700*---------------------------------------------------------------*
051800 5000-PRINT-PER-CANDIDATE.
051900*---------------------------------------------------------------*
052000     PERFORM 5100-PRINT-ONE-CANDIDATE-SECTION THRU 5100-EXIT
052100         VARYING WS-CAND-IDX FROM 1 BY 1
052200         UNTIL WS-CAND-IDX > WS-CAND-COUNT.
052300 5000-EXIT.
052400     EXIT.
052500*---------------------------------------------------------------*
052600 5100-PRINT-ONE-CANDIDATE-SECTION.
052700*---------------------------------------------------------------*
052800     MOVE CD-CAND-ID OF CT-ENTRY (WS-CAND-IDX) TO WS-WORK-CAND-ID.
052900     MOVE WS-WORK-CAND-ID TO PLC-CAND-ID.
053000     MOVE CD-CAND-NAME OF CT-ENTRY (WS-CAND-IDX) TO PLC-CAND-NAME.
053100     MOVE CD-CAND-CGPA OF CT-ENTRY (WS-CAND-IDX) TO PLC-CGPA.
053200     MOVE CD-CAND-EXP-MONTHS OF CT-ENTRY (WS-CAND-IDX)
053300         TO PLC-EXP-MONTHS.
053400     MOVE CD-CAND-DIST-TYPE OF CT-ENTRY (WS-CAND-IDX)
053500         TO PLC-DIST-TYPE.
053600     MOVE CD-CAND-SOC-CAT OF CT-ENTRY (WS-CAND-IDX)
053700         TO PLC-SOC-CAT.
053800     MOVE PRINT-LINE-CAND-HDR TO PRINT-LINE-AREA.
053900     PERFORM 9120-WRITE-PRINT-LINE.
054000     MOVE 'N' TO WS-FOUND-SW.
054100     MOVE 0 TO WS-PRINT-COUNT.
054200     PERFORM 5150-SCAN-MATCH-FOR-CAND THRU 5150-EXIT
054300         VARYING WS-MATCH-IDX FROM 1 BY 1
054400         UNTIL WS-MATCH-IDX > WS-MATCH-COUNT
054500            OR WS-PRINT-COUNT = 3.
054600     IF NOT WS-FOUND-ANY
054700         MOVE SPACES TO PLCM-ARROW
054800         MOVE 'NO SUITABLE MATCHES ON FILE' TO PLCM-TITLE
054900         MOVE SPACES TO PLCM-COMPANY
055000         MOVE 0 TO PLCM-SCORE
055100         MOVE PRINT-LINE-CAND-MATCH TO PRINT-LINE-AREA
055200         PERFORM 9120-WRITE-PRINT-LINE
055300     END-IF.
055400 5100-EXIT.
055500     EXIT.
055600*---------------------------------------------------------------*
055700 5150-SCAN-MATCH-FOR-CAND.
055800*---------------------------------------------------------------*
055900     IF MT-MAT-CAND-ID OF MT-ENTRY (WS-MATCH-IDX)
056000         = WS-WORK-CAND-ID
056100         SET WS-FOUND-ANY TO TRUE
056200         ADD 1 TO WS-PRINT-COUNT
056300         MOVE MT-MAT-INT-ID OF MT-ENTRY (WS-MATCH-IDX)
056400             TO WS-WORK-INT-ID
056500         PERFORM 9300-LOOKUP-INTN-DETAIL THRU 9300-EXIT
056600         MOVE '  --> ' TO PLCM-ARROW
056700         MOVE WS-LOOKUP-INT-TITLE TO PLCM-TITLE
056800         MOVE WS-LOOKUP-INT-COMPANY TO PLCM-COMPANY
056900         MOVE MT-MAT-TOTAL-SCORE OF MT-ENTRY (WS-MATCH-IDX)
057000             TO PLCM-SCORE
057100         MOVE PRINT-LINE-CAND-MATCH TO PRINT-LINE-AREA
057200         PERFORM 9120-WRITE-PRINT-LINE
057300     END-IF.
057400 5150-EXIT.
057500     EXIT.
057600*---------------------------------------------------------------*
057700 5500-PRINT-PER-INTERNSHIP.
057800*---------------------------------------------------------------*
057900     PERFORM 5600-PRINT-ONE-INTERN-SECTION THRU 5600-EXIT
058000         VARYING WS-INTN-IDX FROM 1 BY 1
058100         UNTIL WS-INTN-IDX > WS-INTN-COUNT.
058200 5500-EXIT.
058300     EXIT.
058400*---------------------------------------------------------------*
058500 5600-PRINT-ONE-INTERN-SECTION.
058600*---------------------------------------------------------------*
058700     MOVE IN-INT-ID OF IT-ENTRY (WS-INTN-IDX) TO WS-WORK-INT-ID.
058800     MOVE WS-WORK-INT-ID TO PLI-INT-ID.
058900     MOVE IN-INT-TITLE OF IT-ENTRY (WS-INTN-IDX) TO PLI-TITLE.
059000     MOVE IN-INT-COMPANY OF IT-ENTRY (WS-INTN-IDX) TO PLI-COMPANY.
059100     MOVE IN-INT-SECTOR OF IT-ENTRY (WS-INTN-IDX) TO PLI-SECTOR.
059200     MOVE IN-INT-LOCATION OF IT-ENTRY (WS-INTN-IDX)
059300         TO PLI-LOCATION.
059400     MOVE IN-INT-STIPEND OF IT-ENTRY (WS-INTN-IDX)
059500         TO PLI-STIPEND.
059600     MOVE IN-INT-CAPACITY OF IT-ENTRY (WS-INTN-IDX)
059700         TO PLI-CAPACITY.
059800     COMPUTE PLI-AVAILABLE =
059900         IN-INT-CAPACITY OF IT-ENTRY (WS-INTN-IDX)
060000         - IN-INT-FILLED OF IT-ENTRY (WS-INTN-IDX).
060100     MOVE IN-INT-MIN-CGPA OF IT-ENTRY (WS-INTN-IDX)
060200         TO PLI-MIN-CGPA.
060300     MOVE IN-INT-MIN-EXP-MONTHS OF IT-ENTRY (WS-INTN-IDX)
060400         TO PLI-MIN-EXP.
060500     MOVE IN-INT-RURAL-QUOTA-PCT OF IT-ENTRY (WS-INTN-IDX)
060600         TO PLI-QUOTA-PCT.
060700     MOVE PRINT-LINE-INTN-HDR TO PRINT-LINE-AREA.
060800     PERFORM 9120-WRITE-PRINT-LINE.
060900     MOVE 'N' TO WS-FOUND-SW.
061000     MOVE 0 TO WS-PRINT-COUNT.
061100     PERFORM 5650-SCAN-MATCH-FOR-INTN THRU 5650-EXIT
061200         VARYING WS-MATCH-IDX FROM 1 BY 1
061300         UNTIL WS-MATCH-IDX > WS-MATCH-COUNT
061400            OR WS-PRINT-COUNT = 3.
061500     IF NOT WS-FOUND-ANY
061600         MOVE SPACES TO PLIM-ARROW
061700         MOVE 'NO SUITABLE CANDIDATES ON FILE' TO PLIM-CAND-NAME
061800         MOVE 0 TO PLIM-SCORE
061900         MOVE 0 TO PLIM-CGPA
062000         MOVE 0 TO PLIM-EXP-MONTHS
062100         MOVE SPACES TO PLIM-DIST-TYPE
062200         MOVE PRINT-LINE-INTN-MATCH TO PRINT-LINE-AREA
062300         PERFORM 9120-WRITE-PRINT-LINE
062400     END-IF.
062500 5600-EXIT.
062600     EXIT.
062700*---------------------------------------------------------------*
062800 5650-SCAN-MATCH-FOR-INTN.
062900*---------------------------------------------------------------*
063000     IF MT-MAT-INT-ID OF MT-ENTRY (WS-MATCH-IDX) = WS-WORK-INT-ID
063100         SET WS-FOUND-ANY TO TRUE
063200         ADD 1 TO WS-PRINT-COUNT
063300         MOVE MT-MAT-CAND-ID OF MT-ENTRY (WS-MATCH-IDX)
063400             TO WS-WORK-CAND-ID
063500         PERFORM 9200-LOOKUP-CAND-DETAIL THRU 9200-EXIT
063600         MOVE '  --> ' TO PLIM-ARROW
063700         MOVE WS-LOOKUP-CAND-NAME TO PLIM-CAND-NAME
063800         MOVE MT-MAT-TOTAL-SCORE OF MT-ENTRY (WS-MATCH-IDX)
063900             TO PLIM-SCORE
064000         MOVE WS-LOOKUP-CAND-CGPA TO PLIM-CGPA
064100         MOVE WS-LOOKUP-CAND-EXP-MONTHS TO PLIM-EXP-MONTHS
064200         MOVE WS-LOOKUP-CAND-DIST-TYPE TO PLIM-DIST-TYPE
064300         MOVE PRINT-LINE-INTN-MATCH TO PRINT-LINE-AREA
064400         PERFORM 9120-WRITE-PRINT-LINE
064500     END-IF.
064600 5650-EXIT.
064700     EXIT.
064800*---------------------------------------------------------------*
064900 6000-PRINT-CONTROL-TOTALS.
065000*---------------------------------------------------------------*
065100     MOVE SPACES TO PLR-CAPTION.
065200     MOVE 'CANDIDATES READ .............' TO PLR-CAPTION.
065300     MOVE CT-CAND-READ OF WS-CTL-TOTALS-HOLD TO PLR-VALUE.
065400     MOVE PRINT-LINE-TRAILER TO PRINT-LINE-AREA.
065500     PERFORM 9120-WRITE-PRINT-LINE.
065600     MOVE 'INTERNSHIPS READ .............' TO PLR-CAPTION.
065700     MOVE CT-INTN-READ OF WS-CTL-TOTALS-HOLD TO PLR-VALUE.
065800     MOVE PRINT-LINE-TRAILER TO PRINT-LINE-AREA.
065900     PERFORM 9120-WRITE-PRINT-LINE.
066000     MOVE 'INTERNSHIPS SKIPPED (FULL) ...' TO PLR-CAPTION.
066100     MOVE CT-INTN-SKIPPED OF WS-CTL-TOTALS-HOLD TO PLR-VALUE.
066200     MOVE PRINT-LINE-TRAILER TO PRINT-LINE-AREA.
066300     PERFORM 9120-WRITE-PRINT-LINE.
066400     MOVE 'PAIRS EVALUATED ..............' TO PLR-CAPTION.
066500     MOVE CT-PAIRS-EVALUATED OF WS-CTL-TOTALS-HOLD TO PLR-VALUE.
066600     MOVE PRINT-LINE-TRAILER TO PRINT-LINE-AREA.
066700     PERFORM 9120-WRITE-PRINT-LINE.
066800     MOVE 'PAIRS ABOVE THRESHOLD ........' TO PLR-CAPTION.
066900     MOVE CT-PAIRS-ABOVE-THRESH OF WS-CTL-TOTALS-HOLD
067000         TO PLR-VALUE.
067100     MOVE PRINT-LINE-TRAILER TO PRINT-LINE-AREA.
067200     PERFORM 9120-WRITE-PRINT-LINE.
067300     MOVE 'MATCHES WRITTEN ..............' TO PLR-CAPTION.
067400     MOVE CT-MATCHES-WRITTEN OF WS-CTL-TOTALS-HOLD TO PLR-VALUE.
067500     MOVE PRINT-LINE-TRAILER TO PRINT-LINE-AREA.
067600     PERFORM 9120-WRITE-PRINT-LINE.
067700*---------------------------------------------------------------*
067800* RQ-1181 - THE PRINT LINES ABOVE ONLY CARRY A CANDIDATE OR
067900* INTERNSHIP KEY OFF THE MATCH FILE.  THESE TWO LOOKUP PARAGRAPHS
068000* WALK THE IN-MEMORY TABLES BY KEY, THE SAME WAY 7200-LOOKUP-JOB-
068100* DETAIL DOES OVER IN THE RESUME/JOB PROGRAM, SO THE REPORT CAN
068200* SHOW A NAME OR A TITLE INSTEAD OF MAKING THE READER CROSS-
068300* REFERENCE THE MASTER FILES BY HAND.
068400 9200-LOOKUP-CAND-DETAIL.
068500*---------------------------------------------------------------*
068600     MOVE SPACES TO WS-LOOKUP-CAND-NAME
068700                     WS-LOOKUP-CAND-DIST-TYPE.
068800     MOVE 0 TO WS-LOOKUP-CAND-CGPA
068900               WS-LOOKUP-CAND-EXP-MONTHS.
069000     MOVE 'N' TO WS-FOUND-SW.
069100     PERFORM 9210-CHECK-ONE-CAND-ENTRY THRU 9210-EXIT
069200         VARYING WS-CAND-IDX FROM 1 BY 1
069300         UNTIL WS-CAND-IDX > WS-CAND-COUNT
069400            OR WS-FOUND-ANY.
069500 9200-EXIT.
069600     EXIT.
069700*---------------------------------------------------------------*
069800 9210-CHECK-ONE-CAND-ENTRY.
069900*---------------------------------------------------------------*
070000     IF CD-CAND-ID OF CT-ENTRY (WS-CAND-IDX) = WS-WORK-CAND-ID
070100         SET WS-FOUND-ANY TO TRUE
070200         MOVE CD-CAND-NAME OF CT-ENTRY (WS-CAND-IDX)
070300             TO WS-LOOKUP-CAND-NAME
070400         MOVE CD-CAND-CGPA OF CT-ENTRY (WS-CAND-IDX)
070500             TO WS-LOOKUP-CAND-CGPA
070600         MOVE CD-CAND-EXP-MONTHS OF CT-ENTRY (WS-CAND-IDX)
070700             TO WS-LOOKUP-CAND-EXP-MONTHS
070800         MOVE CD-CAND-DIST-TYPE OF CT-ENTRY (WS-CAND-IDX)
070900             TO WS-LOOKUP-CAND-DIST-TYPE
071000     END-IF.
071100 9210-EXIT.
071200     EXIT.
071300*---------------------------------------------------------------*
071400 9300-LOOKUP-INTN-DETAIL.
071500*---------------------------------------------------------------*
071600     MOVE SPACES TO WS-LOOKUP-INT-TITLE
071700                     WS-LOOKUP-INT-COMPANY.
071800     MOVE 'N' TO WS-FOUND-SW.
071900     PERFORM 9310-CHECK-ONE-INTN-ENTRY THRU 9310-EXIT
072000         VARYING WS-INTN-IDX FROM 1 BY 1
072100         UNTIL WS-INTN-IDX > WS-INTN-COUNT
072200            OR WS-FOUND-ANY.
072300 9300-EXIT.
072400     EXIT.
072500*---------------------------------------------------------------*
072600 9310-CHECK-ONE-INTN-ENTRY.
072700*---------------------------------------------------------------*
072800     IF IN-INT-ID OF IT-ENTRY (WS-INTN-IDX) = WS-WORK-INT-ID
072900         SET WS-FOUND-ANY TO TRUE
073000         MOVE IN-INT-TITLE OF IT-ENTRY (WS-INTN-IDX)
073100             TO WS-LOOKUP-INT-TITLE
073200         MOVE IN-INT-COMPANY OF IT-ENTRY (WS-INTN-IDX)
073300             TO WS-LOOKUP-INT-COMPANY
073400     END-IF.
073500 9310-EXIT.
073600     EXIT.
073700*---------------------------------------------------------------*
073800 9000-CLOSE-FILES.
073900*---------------------------------------------------------------*
074000     CLOSE CANDIDATE-FILE
074100           INTERNSHIP-FILE
074200           MATCH-FILE
074300           CONTROL-TOTALS-FILE
074400           REPORT-FILE.
074500*---------------------------------------------------------------*
074600 9100-PRINT-HEADING-LINES.
074700*---------------------------------------------------------------*
074800     MOVE WS-RUN-MONTH TO PLH-MONTH.
074900     MOVE WS-RUN-DAY   TO PLH-DAY.
075000     MOVE WS-RUN-YEAR  TO PLH-YEAR.
075100     MOVE PAGE-COUNT   TO PLH-PAGE.
075200     MOVE PRINT-LINE-HEADING TO PRINT-LINE-AREA.
075300     PERFORM 9110-WRITE-TOP-OF-PAGE.
075400     ADD 1 TO PAGE-COUNT.
075500     MOVE 4 TO LINE-COUNT.
075600*---------------------------------------------------------------*
075700 9110-WRITE-TOP-OF-PAGE.
075800*---------------------------------------------------------------*
075900     MOVE PRINT-LINE-AREA TO REPORT-LINE.
076000     WRITE REPORT-RECORD
076100         AFTER ADVANCING PAGE.
076200*---------------------------------------------------------------*
076300 9120-WRITE-PRINT-LINE.
076400*---------------------------------------------------------------*
076500     IF LINE-COUNT > LINES-ON-PAGE
076600         PERFORM 9100-PRINT-HEADING-LINES
076700     END-IF.
076800     MOVE PRINT-LINE-AREA TO REPORT-LINE.
076900     WRITE REPORT-RECORD
077000         AFTER ADVANCING LINE-SPACEING.
077100     ADD LINE-SPACEING TO LINE-COUNT.
077200     MOVE SPACES TO PRINT-LINE-AREA.

000100*===============================================================*
000200* PROGRAM NAME:    PMRESJOB
000300* ORIGINAL AUTHOR: M. FELDSTEIN
000400*
000500* MAINTENANCE LOG
000550* DATE      AUTHOR         REQ NO    MAINTENANCE REQUIREMENT
000560* --------- -------------  --------  -----------------------
000800* 05/02/97 M. FELDSTEIN     RQ-0460   ORIGINAL CODING - SCORES
000900*                                    ONE RESUME PROFILE AGAINST
001000*                                    THE JOB POSTING FILE.
001100* 09/30/98 M. FELDSTEIN     RQ-0490   TOP-20 WORKING LIST NOW
001200*                                    BUILT VIA SORT, NOT AN
001300*                                    IN-MEMORY BUBBLE SORT.
001400* 12/09/98 D. ARCEO         RQ-0503   YEAR 2000 REVIEW - NO
001500*                                    DATE FIELDS ON THIS
001600*                                    PROGRAM, NO CHANGE MADE.
001700* 06/11/02 S. PATEL         RQ-0600   ADDED ACCOMMODATION
001800*                                    FAIRNESS RE-RANK PER
001900*                                    STATE POLICY DIRECTIVE.
002000* 05/14/22 E. ACKERMAN      RQ-1140   BUILT FOR PMINTERN
002100*                                    SCHEME MATCHING BATCH.
002150* 07/19/22 E. ACKERMAN      RQ-1180   FIXED HEADING ROUTINE -
002160*                                    LINE-COUNT WAS NOT RESET
002170*                                    UNTIL AFTER THE PROFILE
002180*                                    AND SKILLS LINES WERE
002190*                                    WRITTEN, SO THE FIRST
002195*                                    CALL OF A RUN LOOPED THE
002198*                                    HEADING FOREVER.
002200*===============================================================*
002300 IDENTIFICATION DIVISION.
002400 PROGRAM-ID.  PMRESJOB.
002500 AUTHOR. M. FELDSTEIN.
002600 INSTALLATION. STATE INTERNSHIP SCHEME DATA CENTER.
002700 DATE-WRITTEN. 05/02/1997.
002800 DATE-COMPILED.
002900 SECURITY. NON-CONFIDENTIAL.
003000*===============================================================*
003100 ENVIRONMENT DIVISION.
003200*---------------------------------------------------------------*
003300 CONFIGURATION SECTION.
003400*---------------------------------------------------------------*
003500 SOURCE-COMPUTER. IBM-3081.
003600 OBJECT-COMPUTER. IBM-3081.
003700 SPECIAL-NAMES.
003800     C01 IS TOP-OF-FORM.
003900*---------------------------------------------------------------*
004000 INPUT-OUTPUT SECTION.
004100*---------------------------------------------------------------*
004200 FILE-CONTROL.
004300     SELECT RESUME-PROFILE-FILE ASSIGN TO RESPROF
004400       ORGANIZATION IS SEQUENTIAL
004500       FILE STATUS  IS RESPROF-FILE-STATUS.
004600*
004700     SELECT INTERNSHIP-FILE ASSIGN TO INTNIN
004800       ORGANIZATION IS SEQUENTIAL
004900       FILE STATUS  IS INTERNSHIP-FILE-STATUS.
005000*
005100     SELECT SHORTLIST-FILE ASSIGN TO SHORTOUT
005200       ORGANIZATION IS SEQUENTIAL
005300       FILE STATUS  IS SHORTLIST-FILE-STATUS.
005400*
005500     SELECT SORT-WORK-FILE ASSIGN TO SORTWK2.
005600*===============================================================*
005700 DATA DIVISION.
005800*---------------------------------------------------------------*
005900 FILE SECTION.
006000*---------------------------------------------------------------*
006100 FD  RESUME-PROFILE-FILE
006200     RECORDING MODE IS F.
006300 01  RESUME-PROFILE-RECORD.
006400     COPY PMRESM.
006500*---------------------------------------------------------------*
006600 FD  INTERNSHIP-FILE
006700     RECORDING MODE IS F.
006800 01  INTERNSHIP-RECORD.
006900     COPY PMINTN.
007000*---------------------------------------------------------------*
007100 FD  SHORTLIST-FILE
007200     RECORDING MODE IS F.
007300 01  SHORTLIST-RECORD.
007400     05  SHORTLIST-LINE                  PIC X(130).
007500     05  FILLER                          PIC X(02).
007600*---------------------------------------------------------------*
007700 SD  SORT-WORK-FILE.
007800 01  SORT-JOB-RECORD.
007900     COPY PMJOBS.
008000*===============================================================*
008100 WORKING-STORAGE SECTION.
008200*---------------------------------------------------------------*
008300 01  WS-FILE-STATUSES.
008400     05  RESPROF-FILE-STATUS             PIC X(02).
008500         88  RESPROF-FILE-OK                      VALUE '00'.
008600     05  INTERNSHIP-FILE-STATUS          PIC X(02).
008700         88  INTERNSHIP-FILE-OK                   VALUE '00'.
008800         88  INTERNSHIP-FILE-EOF                  VALUE '10'.
008900     05  SHORTLIST-FILE-STATUS           PIC X(02).
009000         88  SHORTLIST-FILE-OK                    VALUE '00'.
009100     05  FILLER                          PIC X(04).
009200*---------------------------------------------------------------*
009300 01  WS-SWITCHES.
009400     05  WS-INTN-EOF-SW                  PIC X(01) VALUE 'N'.
009500         88  WS-INTN-EOF                          VALUE 'Y'.
009600     05  WS-SORT-EOF-SW                  PIC X(01) VALUE 'N'.
009700         88  WS-SORT-EOF                          VALUE 'Y'.
009800     05  WS-SKILL-HIT-SW                 PIC X(01) VALUE 'N'.
009900         88  WS-SKILL-HIT                         VALUE 'Y'.
010000     05  WS-SUBSTR-FOUND-SW              PIC X(01) VALUE 'N'.
010100         88  WS-SUBSTR-FOUND                       VALUE 'Y'.
010200     05  WS-PREFERS-ACCOM-SW             PIC X(01) VALUE 'N'.
010300         88  WS-PREFERS-ACCOM                       VALUE 'Y'.
010400     05  WS-ACCOM-IN-TOPK-SW             PIC X(01) VALUE 'N'.
010500         88  WS-ACCOM-IN-TOPK                       VALUE 'Y'.
010600     05  WS-BEST-ACCOM-FOUND-SW          PIC X(01) VALUE 'N'.
010700         88  WS-BEST-ACCOM-FOUND                    VALUE 'Y'.
010800     05  WS-BUBBLE-SW                    PIC X(02) VALUE 'NO'.
010900         88  WS-BUBBLE-CHANGED                     VALUE 'SI'.
011000         88  WS-BUBBLE-DONE                        VALUE 'NO'.
011100     05  FILLER                          PIC X(04).
011200*---------------------------------------------------------------*
011300 01  WS-COUNTERS-CONTROL.
011400     05  WS-JOB-COUNT                    PIC S9(03) COMP VALUE 0.
011500     05  WS-JOB-IDX                      PIC S9(03) COMP VALUE 0.
011600     05  WS-REQ-IDX                      PIC S9(03) COMP VALUE 0.
011700     05  WS-RES-SKILL-IDX                PIC S9(03) COMP VALUE 0.
011800     05  WS-REQ-DENOM                    PIC S9(03) COMP VALUE 0.
011900     05  WS-REQ-NUMER                    PIC S9(03) COMP VALUE 0.
012000     05  WS-TOP-COUNT                    PIC S9(03) COMP VALUE 0.
012100     05  WS-TOP-IDX                      PIC S9(03) COMP VALUE 0.
012200     05  WS-FINAL-K                      PIC S9(03) COMP VALUE 5.
012300     05  WS-EFFECTIVE-K                  PIC S9(03) COMP VALUE 0.
012400     05  WS-BEST-ACCOM-IDX               PIC S9(03) COMP VALUE 0.
012500     05  WS-BEST-ACCOM-SCORE             PIC 9V999  VALUE 0.
012600     05  WS-OFFSET                       PIC S9(03) COMP VALUE 0.
012700     05  WS-MAX-OFFSET                   PIC S9(03) COMP VALUE 0.
012800     05  WS-HAYSTACK-LEN                 PIC S9(03) COMP VALUE 0.
012900     05  WS-NEEDLE-LEN                   PIC S9(03) COMP VALUE 0.
013000     05  WS-EXPL-PTR                     PIC S9(03) COMP VALUE 1.
013100     05  FILLER                          PIC X(04).
013200*---------------------------------------------------------------*
013300 01  JOB-TABLE.
013400     02  FILLER                          PIC X(04).
013500     02  JT-ENTRY OCCURS 1 TO 500 TIMES
013600             DEPENDING ON WS-JOB-COUNT.
013700         COPY PMINTN.
013800*---------------------------------------------------------------*
013900 01  WS-TOP-JOB-TABLE.
014000     02  FILLER                          PIC X(04).
014100     02  TJ-ENTRY OCCURS 1 TO 500 TIMES
014200             DEPENDING ON WS-TOP-COUNT.
014300         COPY PMJOBS.
014400*---------------------------------------------------------------*
014500 01  WS-STRIP-FIELDS.
014600     05  WS-STRIP-SOURCE                 PIC X(20).
014700     05  WS-STRIP-LEN                    PIC S9(03) COMP VALUE 0.
014800     05  FILLER                          PIC X(04).
014900 01  WS-STRIP-FIELDS-ALT REDEFINES WS-STRIP-FIELDS.
015000     05  WS-STRIP-CHARS OCCURS 20 TIMES  PIC X(01).
015100     05  FILLER                          PIC X(04).
015200*---------------------------------------------------------------*
015300 01  WS-WORK-FIELDS.
015400     05  WS-CURR-JOB-ID                  PIC X(06).
015500     05  WS-SKILL-DISPLAY                PIC 9.999.
015600     05  WS-EXPLANATION                  PIC X(60).
015700     05  FILLER                          PIC X(04).
015800*---------------------------------------------------------------*
015900 01  WS-AUX-SWAP-FIELDS.
016000     COPY PMJOBS.
016100*---------------------------------------------------------------*
016200 01  PRINT-LINE-AREA.
016300     05  PL-BASE                         PIC X(128).
016400     05  FILLER                          PIC X(02).
016500*---------------------------------------------------------------*
016600 01  PRINT-LINE-HEADER REDEFINES PRINT-LINE-AREA.
016700     05  FILLER                          PIC X(30)
016800         VALUE '  PM RESUME SHORTLIST REPORT '.
016900     05  FILLER                          PIC X(100) VALUE SPACE.
017000*---------------------------------------------------------------*
017100 01  PRINT-LINE-PROFILE REDEFINES PRINT-LINE-AREA.
017200     05  FILLER                          PIC X(14)
017300         VALUE '  CANDIDATE: '.
017400     05  PLP-NAME                        PIC X(30).
017500     05  FILLER                          PIC X(04) VALUE SPACE.
017600     05  FILLER                          PIC X(11)
017700         VALUE 'LOCATION: '.
017800     05  PLP-LOCATION                    PIC X(20).
017900     05  FILLER                          PIC X(04) VALUE SPACE.
018000     05  FILLER                          PIC X(08)
018100         VALUE 'INCOME: '.
018200     05  PLP-INCOME                      PIC ZZZZZZZ9.
018300     05  FILLER                          PIC X(31) VALUE SPACE.
018400*---------------------------------------------------------------*
018500 01  PRINT-LINE-SKILLS REDEFINES PRINT-LINE-AREA.
018600     05  FILLER                          PIC X(14)
018700         VALUE '  SKILLS:     '.
018800     05  PLS-SKILL OCCURS 10 TIMES       PIC X(11).
018900     05  FILLER                          PIC X(06) VALUE SPACE.
019000*---------------------------------------------------------------*
019100 01  WS-COLUMN-HEADING-1.
019200     05  FILLER PIC X(52)
019300         VALUE '  JOB-ID COMPANY         TITLE          '.
019400     05  FILLER PIC X(46)
019500         VALUE '       STIPEND  SCORE  EXPLANATION          '.
019600     05  FILLER PIC X(32) VALUE SPACE.
019700*---------------------------------------------------------------*
019800 01  PRINT-LINE-DETAIL REDEFINES PRINT-LINE-AREA.
019900     05  PLD-JOB-ID                      PIC X(06).
020000     05  FILLER                          PIC X(01) VALUE SPACE.
020100     05  PLD-COMPANY                     PIC X(16).
020200     05  FILLER                          PIC X(01) VALUE SPACE.
020300     05  PLD-TITLE                       PIC X(16).
020400     05  FILLER                          PIC X(01) VALUE SPACE.
020500     05  PLD-LOCATION                    PIC X(15).
020600     05  FILLER                          PIC X(01) VALUE SPACE.
020700     05  PLD-STIPEND                     PIC ZZZZZ9.
020800     05  FILLER                          PIC X(01) VALUE SPACE.
020900     05  PLD-SCORE                       PIC 9.999.
021000     05  FILLER                          PIC X(01) VALUE SPACE.
021100     05  PLD-EXPLANATION                 PIC X(60).
021200*---------------------------------------------------------------*
021300 01  PRINTER-CONTROL-FIELDS.
021400     05  LINE-SPACEING                   PIC 9(02) VALUE 1.
021500     05  LINE-COUNT                      PIC 9(03) VALUE 999.
021600     05  LINES-ON-PAGE                   PIC 9(03) VALUE 54.
021700     05  PAGE-COUNT                      PIC 9(03) VALUE 1.
021800     05  FILLER                          PIC X(04).
021900*===============================================================*
022000 PROCEDURE DIVISION.
022100*---------------------------------------------------------------*
022200 0000-MAIN-PARAGRAPH.
022300*---------------------------------------------------------------*
022400     PERFORM 1000-OPEN-FILES.
022500     PERFORM 2000-READ-PROFILE.
022600     PERFORM 2200-LOAD-JOB-TABLE THRU 2200-EXIT.
022700     SORT SORT-WORK-FILE
022800         ON DESCENDING KEY JS-FINAL-SCORE OF SORT-JOB-RECORD
022900         INPUT PROCEDURE  3000-SCORE-ALL-JOBS THRU 3900-EXIT
023000         OUTPUT PROCEDURE 4000-BUILD-TOP-JOB-TABLE THRU 4900-EXIT.
023100     PERFORM 5000-FAIRNESS-RERANK THRU 5000-EXIT.
023200     PERFORM 7000-PRINT-SHORTLIST THRU 7000-EXIT.
023300     PERFORM 9000-CLOSE-FILES.
023400     GOBACK.
023500*---------------------------------------------------------------*
023600 1000-OPEN-FILES.
023700*---------------------------------------------------------------*
023800     OPEN INPUT  RESUME-PROFILE-FILE
023900                 INTERNSHIP-FILE.
024000     OPEN OUTPUT SHORTLIST-FILE.
024100*---------------------------------------------------------------*
024200 2000-READ-PROFILE.
024300*---------------------------------------------------------------*
024400     READ RESUME-PROFILE-FILE.
024500*---------------------------------------------------------------*
024600 2200-LOAD-JOB-TABLE.
024700*---------------------------------------------------------------*
024800     PERFORM 2210-READ-JOB-RECORD THRU 2210-EXIT
024900         UNTIL WS-INTN-EOF.
025000 2200-EXIT.
025100     EXIT.
025200*---------------------------------------------------------------*
025300 2210-READ-JOB-RECORD.
025400*---------------------------------------------------------------*
025500     READ INTERNSHIP-FILE
025600         AT END
025700             SET WS-INTN-EOF TO TRUE
025800         NOT AT END
025900             ADD 1 TO WS-JOB-COUNT
026000             MOVE INTERNSHIP-RECORD TO JT-ENTRY (WS-JOB-COUNT)
026100     END-READ.
026200 2210-EXIT.
026300     EXIT.
026400*---------------------------------------------------------------*
026500 3000-SCORE-ALL-JOBS.
026600*---------------------------------------------------------------*
026700     PERFORM 3050-SCORE-ONE-JOB THRU 3050-EXIT
026800         VARYING WS-JOB-IDX FROM 1 BY 1
026900         UNTIL WS-JOB-IDX > WS-JOB-COUNT.
027000 3900-EXIT.
027100     EXIT.
027200*---------------------------------------------------------------*
027300 3050-SCORE-ONE-JOB.
027400*---------------------------------------------------------------*
027500     MOVE IN-INT-ID OF JT-ENTRY (WS-JOB-IDX)
027600         TO JS-JOB-ID OF SORT-JOB-RECORD.
027700     PERFORM 3100-SCORE-SKILL-SIM THRU 3100-EXIT.
027800     PERFORM 3200-SCORE-LOCATION THRU 3200-EXIT.
027900     IF IN-ACCOM-PROVIDED OF JT-ENTRY (WS-JOB-IDX)
028000         MOVE 1 TO JS-ACCOM-FLAG OF SORT-JOB-RECORD
028100     ELSE
028200         MOVE 0 TO JS-ACCOM-FLAG OF SORT-JOB-RECORD
028300     END-IF.
028400     PERFORM 3300-COMPUTE-FINAL-SCORE THRU 3300-EXIT.
028500     RELEASE SORT-JOB-RECORD.
028600 3050-EXIT.
028700     EXIT.
028800*---------------------------------------------------------------*
028900 3100-SCORE-SKILL-SIM.
029000*---------------------------------------------------------------*
029100     MOVE 0 TO WS-REQ-DENOM.
029200     MOVE 0 TO WS-REQ-NUMER.
029300     PERFORM 3110-COUNT-ONE-REQ-SKILL THRU 3110-EXIT
029400         VARYING WS-REQ-IDX FROM 1 BY 1
029500         UNTIL WS-REQ-IDX > 6.
029600     IF WS-REQ-DENOM = 0
029700         MOVE 0 TO JS-SKILL-SIM OF SORT-JOB-RECORD
029800     ELSE
029900         COMPUTE JS-SKILL-SIM OF SORT-JOB-RECORD ROUNDED =
030000             WS-REQ-NUMER / WS-REQ-DENOM
030100     END-IF.
030200 3100-EXIT.
030300     EXIT.
030400*---------------------------------------------------------------*
030500 3110-COUNT-ONE-REQ-SKILL.
030600*---------------------------------------------------------------*
030700     IF IN-INT-REQ-SKILLS OF JT-ENTRY (WS-JOB-IDX) (WS-REQ-IDX)
030800             NOT = SPACES
030900         ADD 1 TO WS-REQ-DENOM
031000         SET WS-SKILL-HIT TO FALSE
031100         PERFORM 3120-SEARCH-RESUME-SKILLS THRU 3120-EXIT
031200             VARYING WS-RES-SKILL-IDX FROM 1 BY 1
031300             UNTIL WS-RES-SKILL-IDX > 10 OR WS-SKILL-HIT
031400         IF WS-SKILL-HIT
031500             ADD 1 TO WS-REQ-NUMER
031600         END-IF
031700     END-IF.
031800 3110-EXIT.
031900     EXIT.
032000*---------------------------------------------------------------*
032100 3120-SEARCH-RESUME-SKILLS.
032200*---------------------------------------------------------------*
032300     IF RP-RES-SKILLS (WS-RES-SKILL-IDX) NOT = SPACES
032400         IF RP-RES-SKILLS (WS-RES-SKILL-IDX) =
032500             IN-INT-REQ-SKILLS OF JT-ENTRY (WS-JOB-IDX)
032600                 (WS-REQ-IDX)
032700             SET WS-SKILL-HIT TO TRUE
032800         END-IF
032900     END-IF.
033000 3120-EXIT.
033100     EXIT.
033200*---------------------------------------------------------------*
033300 3200-SCORE-LOCATION.
033400*---------------------------------------------------------------*
033500     MOVE 0 TO JS-LOC-SCORE OF SORT-JOB-RECORD.
033600     IF RP-RES-LOCATION NOT = SPACES
033700         MOVE RP-RES-LOCATION TO WS-STRIP-SOURCE
033800         MOVE 20 TO WS-STRIP-LEN
033900         PERFORM 9610-STRIP-ONE-TRAILING-SPACE THRU 9610-EXIT
034000             UNTIL WS-STRIP-LEN = 0
034100                 OR WS-STRIP-CHARS (WS-STRIP-LEN) NOT = SPACE
034200         MOVE WS-STRIP-LEN TO WS-NEEDLE-LEN
034300         IF WS-NEEDLE-LEN > 0
034400             PERFORM 3210-FIND-LOCATION-SUBSTRING THRU 3210-EXIT
034500             IF WS-SUBSTR-FOUND
034600                 MOVE 1 TO JS-LOC-SCORE OF SORT-JOB-RECORD
034700             END-IF
034800         END-IF
034900     END-IF.
035000 3200-EXIT.
035100     EXIT.
035200*---------------------------------------------------------------*
035300 3210-FIND-LOCATION-SUBSTRING.
035400*---------------------------------------------------------------*
035500     SET WS-SUBSTR-FOUND TO FALSE.
035600     MOVE 20 TO WS-HAYSTACK-LEN.
035700     COMPUTE WS-MAX-OFFSET = WS-HAYSTACK-LEN - WS-NEEDLE-LEN + 1.
035800     IF WS-MAX-OFFSET > 0
035900         PERFORM 3220-TRY-ONE-LOC-OFFSET THRU 3220-EXIT
036000             VARYING WS-OFFSET FROM 1 BY 1
036100             UNTIL WS-OFFSET > WS-MAX-OFFSET OR WS-SUBSTR-FOUND
036200     END-IF.
036300 3210-EXIT.
036400     EXIT.
036500*---------------------------------------------------------------*
036600 3220-TRY-ONE-LOC-OFFSET.
036700*---------------------------------------------------------------*
036800     IF IN-INT-LOCATION OF JT-ENTRY (WS-JOB-IDX)
036900             (WS-OFFSET:WS-NEEDLE-LEN)
037000         = RP-RES-LOCATION (1:WS-NEEDLE-LEN)
037100         SET WS-SUBSTR-FOUND TO TRUE
037200     END-IF.
037300 3220-EXIT.
037400     EXIT.
037500*---------------------------------------------------------------*
037600 3300-COMPUTE-FINAL-SCORE.
037700*---------------------------------------------------------------*
037800     COMPUTE JS-FINAL-SCORE OF SORT-JOB-RECORD ROUNDED =
037900         (JS-SKILL-SIM OF SORT-JOB-RECORD * 0.7)
038000         + (JS-LOC-SCORE OF SORT-JOB-RECORD * 0.2)
038100         + (JS-ACCOM-FLAG OF SORT-JOB-RECORD * 0.1).
038200 3300-EXIT.
038300     EXIT.
038400*---------------------------------------------------------------*
038500 4000-BUILD-TOP-JOB-TABLE.
038600*---------------------------------------------------------------*
038700     PERFORM 4100-RETURN-ONE-SORT-RECORD THRU 4100-EXIT
038800         UNTIL WS-SORT-EOF OR WS-TOP-COUNT = 20.
038900 4900-EXIT.
039000     EXIT.
039100*---------------------------------------------------------------*
039200 4100-RETURN-ONE-SORT-RECORD.
039300*---------------------------------------------------------------*
039400     RETURN SORT-WORK-FILE
039500         AT END
039600             SET WS-SORT-EOF TO TRUE
039700         NOT AT END
039800             ADD 1 TO WS-TOP-COUNT
039900             MOVE SORT-JOB-RECORD TO TJ-ENTRY (WS-TOP-COUNT)
040000     END-RETURN.
040100 4100-EXIT.
040200     EXIT.
040300*---------------------------------------------------------------*
040400 5000-FAIRNESS-RERANK.
040500*---------------------------------------------------------------*
040600     MOVE WS-FINAL-K TO WS-EFFECTIVE-K.
040700     IF WS-TOP-COUNT < WS-FINAL-K
040800         MOVE WS-TOP-COUNT TO WS-EFFECTIVE-K
040900     END-IF.
041000     IF RP-RES-ANNUAL-INCOME > 0 AND RP-RES-ANNUAL-INCOME < 300000
041100         SET WS-PREFERS-ACCOM TO TRUE
041200     END-IF.
041300     IF WS-PREFERS-ACCOM AND WS-EFFECTIVE-K > 0
041400         PERFORM 5100-CHECK-FIRST-K-FOR-ACCOM THRU 5100-EXIT
041500         IF NOT WS-ACCOM-IN-TOPK
041600             PERFORM 5200-FIND-BEST-ACCOM-ANYWHERE THRU 5200-EXIT
041700             IF WS-BEST-ACCOM-FOUND
041800                 MOVE TJ-ENTRY (WS-BEST-ACCOM-IDX)
041900                     TO TJ-ENTRY (WS-EFFECTIVE-K)
042000                 PERFORM 5300-RESORT-K-ENTRIES THRU 5300-EXIT
042100             END-IF
042200         END-IF
042300     END-IF.
042400 5000-EXIT.
042500     EXIT.
042600*---------------------------------------------------------------*
042700 5100-CHECK-FIRST-K-FOR-ACCOM.
042800*---------------------------------------------------------------*
042900     PERFORM 5110-CHECK-ONE-TOPK-ENTRY THRU 5110-EXIT
043000         VARYING WS-TOP-IDX FROM 1 BY 1
043100         UNTIL WS-TOP-IDX > WS-EFFECTIVE-K OR WS-ACCOM-IN-TOPK.
043200 5100-EXIT.
043300     EXIT.
043400*---------------------------------------------------------------*
043500 5110-CHECK-ONE-TOPK-ENTRY.
043600*---------------------------------------------------------------*
043700     IF JS-ACCOM-FLAG OF TJ-ENTRY (WS-TOP-IDX) = 1
043800         SET WS-ACCOM-IN-TOPK TO TRUE
043900     END-IF.
044000 5110-EXIT.
044100     EXIT.
044200*---------------------------------------------------------------*
044300 5200-FIND-BEST-ACCOM-ANYWHERE.
044400*---------------------------------------------------------------*
044500     MOVE 0 TO WS-BEST-ACCOM-SCORE.
044600     PERFORM 5210-CHECK-ONE-ACCOM-CANDIDATE THRU 5210-EXIT
044700         VARYING WS-TOP-IDX FROM 1 BY 1
044800         UNTIL WS-TOP-IDX > WS-TOP-COUNT.
044900 5200-EXIT.
045000     EXIT.
045100*---------------------------------------------------------------*
045200 5210-CHECK-ONE-ACCOM-CANDIDATE.
045300*---------------------------------------------------------------*
045400     IF JS-ACCOM-FLAG OF TJ-ENTRY (WS-TOP-IDX) = 1
045500         IF JS-FINAL-SCORE OF TJ-ENTRY (WS-TOP-IDX)
045600                 > WS-BEST-ACCOM-SCORE
045700             MOVE JS-FINAL-SCORE OF TJ-ENTRY (WS-TOP-IDX)
045800                 TO WS-BEST-ACCOM-SCORE
045900             MOVE WS-TOP-IDX TO WS-BEST-ACCOM-IDX
046000             SET WS-BEST-ACCOM-FOUND TO TRUE
046100         END-IF
046200     END-IF.
046300 5210-EXIT.
046400     EXIT.
046500*---------------------------------------------------------------*
046600 5300-RESORT-K-ENTRIES.
046700*---------------------------------------------------------------*
046800     IF WS-EFFECTIVE-K > 1
046900         SET WS-BUBBLE-CHANGED TO TRUE
047000         PERFORM 5310-BUBBLE-ONE-PASS THRU 5310-EXIT
047100             UNTIL WS-BUBBLE-DONE
047200     END-IF.
047300 5300-EXIT.
047400     EXIT.
047500*---------------------------------------------------------------*
047600 5310-BUBBLE-ONE-PASS.
047700*---------------------------------------------------------------*
047800     SET WS-BUBBLE-DONE TO TRUE.
047900     PERFORM 5320-COMPARE-AND-SWAP THRU 5320-EXIT
048000         VARYING WS-TOP-IDX FROM 1 BY 1
048100         UNTIL WS-TOP-IDX > WS-EFFECTIVE-K - 1.
048200 5310-EXIT.
048300     EXIT.
048400*---------------------------------------------------------------*
048500 5320-COMPARE-AND-SWAP.
048600*---------------------------------------------------------------*
048700     IF JS-FINAL-SCORE OF TJ-ENTRY (WS-TOP-IDX)
048800         < JS-FINAL-SCORE OF TJ-ENTRY (WS-TOP-IDX + 1)
048900         MOVE TJ-ENTRY (WS-TOP-IDX) TO WS-AUX-SWAP-FIELDS
049000         MOVE TJ-ENTRY (WS-TOP-IDX + 1) TO TJ-ENTRY (WS-TOP-IDX)
049100         MOVE WS-AUX-SWAP-FIELDS TO TJ-ENTRY (WS-TOP-IDX + 1)
049200         SET WS-BUBBLE-CHANGED TO TRUE
049300     END-IF.
049400 5320-EXIT.
049500     EXIT.
049600*---------------------------------------------------------------*
049700 7000-PRINT-SHORTLIST.
049800*---------------------------------------------------------------*
049900     PERFORM 9100-PRINT-HEADING-LINES.
050000     MOVE WS-COLUMN-HEADING-1 TO PL-BASE.
050100     PERFORM 9120-WRITE-PRINT-LINE.
050200     PERFORM 7100-PRINT-ONE-DETAIL-LINE THRU 7100-EXIT
050300         VARYING WS-TOP-IDX FROM 1 BY 1
050400         UNTIL WS-TOP-IDX > WS-EFFECTIVE-K.
050500 7000-EXIT.
050600     EXIT.
050700*---------------------------------------------------------------*
050800 7100-PRINT-ONE-DETAIL-LINE.
050900*---------------------------------------------------------------*
051000     MOVE JS-JOB-ID OF TJ-ENTRY (WS-TOP-IDX) TO WS-CURR-JOB-ID.
051100     PERFORM 7200-LOOKUP-JOB-DETAIL THRU 7200-EXIT.
051200     PERFORM 7300-BUILD-EXPLANATION THRU 7300-EXIT.
051300     MOVE PRINT-LINE-DETAIL TO PL-BASE.
051400     PERFORM 9120-WRITE-PRINT-LINE.
051500 7100-EXIT.
051600     EXIT.
051700*---------------------------------------------------------------*
051800 7200-LOOKUP-JOB-DETAIL.
051900*---------------------------------------------------------------*
052000     MOVE SPACES TO PLD-JOB-ID.
052100     PERFORM 7210-CHECK-ONE-JOB-ENTRY THRU 7210-EXIT
052200         VARYING WS-JOB-IDX FROM 1 BY 1
052300         UNTIL WS-JOB-IDX > WS-JOB-COUNT.
052400     MOVE JS-FINAL-SCORE OF TJ-ENTRY (WS-TOP-IDX) TO PLD-SCORE.
052500 7200-EXIT.
052600     EXIT.
052700*---------------------------------------------------------------*
052800 7210-CHECK-ONE-JOB-ENTRY.
052900*---------------------------------------------------------------*
053000     IF IN-INT-ID OF JT-ENTRY (WS-JOB-IDX) = WS-CURR-JOB-ID
053100         MOVE WS-CURR-JOB-ID TO PLD-JOB-ID
053200         MOVE IN-INT-COMPANY OF JT-ENTRY (WS-JOB-IDX)
053300             TO PLD-COMPANY
053400         MOVE IN-INT-TITLE OF JT-ENTRY (WS-JOB-IDX) TO PLD-TITLE
053500         MOVE IN-INT-LOCATION OF JT-ENTRY (WS-JOB-IDX)
053600             TO PLD-LOCATION
053700         MOVE IN-INT-STIPEND OF JT-ENTRY (WS-JOB-IDX)
053800             TO PLD-STIPEND
053900     END-IF.
054000 7210-EXIT.
054100     EXIT.
054200*---------------------------------------------------------------*
054300 7300-BUILD-EXPLANATION.
054400*---------------------------------------------------------------*
054500     MOVE JS-SKILL-SIM OF TJ-ENTRY (WS-TOP-IDX)
054600         TO WS-SKILL-DISPLAY.
054700     MOVE SPACES TO WS-EXPLANATION.
054800     MOVE 1 TO WS-EXPL-PTR.
054900     STRING 'SKILL MATCH ' DELIMITED BY SIZE
055000         WS-SKILL-DISPLAY DELIMITED BY SIZE
055100         INTO WS-EXPLANATION
055200         WITH POINTER WS-EXPL-PTR
055300     END-STRING.
055400     IF JS-LOC-SCORE OF TJ-ENTRY (WS-TOP-IDX) > 0
055500         STRING '; LOCATION MATCH' DELIMITED BY SIZE
055600             INTO WS-EXPLANATION
055700             WITH POINTER WS-EXPL-PTR
055800         END-STRING
055900     END-IF.
056000     IF JS-ACCOM-FLAG OF TJ-ENTRY (WS-TOP-IDX) = 1
056100         STRING '; ACCOM PROVIDED' DELIMITED BY SIZE
056200             INTO WS-EXPLANATION
056300             WITH POINTER WS-EXPL-PTR
056400         END-STRING
056500     END-IF.
056600     MOVE WS-EXPLANATION TO PLD-EXPLANATION.
056700 7300-EXIT.
056800     EXIT.
056900*---------------------------------------------------------------*
057000 9000-CLOSE-FILES.
057100*---------------------------------------------------------------*
057200     CLOSE RESUME-PROFILE-FILE
057300           INTERNSHIP-FILE
057400           SHORTLIST-FILE.
057500*---------------------------------------------------------------*
057600 9100-PRINT-HEADING-LINES.
057700*---------------------------------------------------------------*
057800     MOVE PRINT-LINE-HEADER TO PL-BASE.
057900     PERFORM 9110-WRITE-TOP-OF-PAGE.
058000     ADD 1 TO PAGE-COUNT.
058050*    RESET AHEAD OF THE PROFILE/SKILLS WRITES BELOW - PER
058060*    RQ-1180, THE OLD LOGIC RESET LINE-COUNT AFTER THOSE
058070*    WRITES, SO A FIRST-PAGE CALL SAW THE VALUE-999 STARTING
058080*    COUNT AND SENT 9120 BACK INTO THIS PARAGRAPH FOREVER.
058100     MOVE 3 TO LINE-COUNT.
058200     MOVE RP-RES-NAME TO PLP-NAME.
058300     MOVE RP-RES-LOCATION TO PLP-LOCATION.
058400     MOVE RP-RES-ANNUAL-INCOME TO PLP-INCOME.
058500     MOVE PRINT-LINE-PROFILE TO PL-BASE.
058600     PERFORM 9120-WRITE-PRINT-LINE.
058700     PERFORM 9130-MOVE-ONE-SKILL THRU 9130-EXIT
058800         VARYING WS-RES-SKILL-IDX FROM 1 BY 1
058900         UNTIL WS-RES-SKILL-IDX > 10.
059000     MOVE PRINT-LINE-SKILLS TO PL-BASE.
059100     PERFORM 9120-WRITE-PRINT-LINE.
059200*---------------------------------------------------------------*
059300 9130-MOVE-ONE-SKILL.
059400*---------------------------------------------------------------*
059500     MOVE RP-RES-SKILLS (WS-RES-SKILL-IDX)
059600         TO PLS-SKILL (WS-RES-SKILL-IDX).
059700 9130-EXIT.
059800     EXIT.
059900*---------------------------------------------------------------*
060000 9110-WRITE-TOP-OF-PAGE.
060100*---------------------------------------------------------------*
060200     MOVE PL-BASE TO SHORTLIST-LINE.
060300     WRITE SHORTLIST-RECORD
060400         AFTER ADVANCING PAGE.
060500*---------------------------------------------------------------*
060600 9120-WRITE-PRINT-LINE.
060700*---------------------------------------------------------------*
060800     IF LINE-COUNT > LINES-ON-PAGE
060900         PERFORM 9100-PRINT-HEADING-LINES
061000     END-IF.
061100     MOVE PL-BASE TO SHORTLIST-LINE.
061200     WRITE SHORTLIST-RECORD
061300         AFTER ADVANCING LINE-SPACEING.
061400     ADD LINE-SPACEING TO LINE-COUNT.
061500     MOVE SPACES TO PL-BASE.
061600*---------------------------------------------------------------*
061700 9610-STRIP-ONE-TRAILING-SPACE.
061800*---------------------------------------------------------------*
061900     SUBTRACT 1 FROM WS-STRIP-LEN.
062000 9610-EXIT.
062100     EXIT.

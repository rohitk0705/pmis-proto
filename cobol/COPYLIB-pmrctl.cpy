000100******************************************************************
000200*    PMRCTL -- CONTROL-TOTALS HAND-OFF RECORD                     *
000300*    WRITTEN BY CBL-PMRULMAT AT END OF RUN, READ BY CBL-PMMATRPT  *
000400*    SO THE TRAILER TOTALS PRINT ON THE MATCH REPORT.             *
000500*    05/14/22 EAA  BUILT FOR PMINTERN SCHEME MATCHING BATCH.      *
000600******************************************************************
000700    05  CT-CAND-READ                        PIC 9(05).
000800    05  CT-INTN-READ                        PIC 9(05).
000900    05  CT-INTN-SKIPPED                     PIC 9(05).
001000    05  CT-PAIRS-EVALUATED                  PIC 9(07).
001100    05  CT-PAIRS-ABOVE-THRESH               PIC 9(07).
001200    05  CT-MATCHES-WRITTEN                  PIC 9(05).
001300    05  FILLER                              PIC X(20).
